000010*================================================================*
000020*   COPY MEMBER    :  VALAGG                                     *
000030*   DESCRIPTION    :  AGGREGATED RECORD - ONE PER GROUP KEY      *
000040*                     (PRODUCT, CUSTOMER OR REGION DEPENDING     *
000050*                     ON VP-ANALYSIS-TYPE) HOLDING THE SUMMED    *
000060*                     DETAIL AND, ONCE VALRPT HAS RUN, THE       *
000070*                     QUADRANT AND PARETO/ABC RESULTS.           *
000080*   USED BY        :  VALDTL (WORK OUTPUT - QUADRANT/PARETO      *
000090*                     FIELDS LEFT AT ZERO/SPACE)                 *
000100*                     VALRPT (WORK INPUT / FINAL OUTPUT)         *
000110*================================================================*
000120*   MAINTENANCE LOG                                              *
000130*   DATE       INIT  REQUEST    DESCRIPTION                      *
000140*   ---------  ----  ---------  ------------------------------  *
000150*   03/21/89   RCH   CR-0119    ORIGINAL LAYOUT - SUMMED FIELDS  *
000160*                               ONLY.                            *
000170*   09/02/91   RCH   CR-0204    ADDED PROFIT-PER-TON AND         *
000180*                               COST-RATE FOR THE RE-DERIVED     *
000190*                               AGGREGATE METRICS.               *
000200*   04/18/94   RCH   CR-0330    ADDED QUADRANT, CUM-VALUE,       *
000210*                               CUM-PCT AND ABC-CLASS FOR THE    *
000220*                               NEW PARETO/ABC AND QUADRANT      *
000230*                               ANALYSES.                        *
000240*   11/30/98   MDT   Y2K-011    REVIEWED FOR Y2K - NO DATE       *
000250*                               FIELDS ON THIS RECORD, NO CHANGE.*
000260*================================================================*
000270 01  VA-AGG-RECORD.
000280     05  VA-GROUP-KEY                PIC X(20).
000290     05  VA-AGG-QUANTITY             PIC S9(9)V999.
000300     05  VA-AGG-AMOUNT               PIC S9(9)V99.
000310     05  VA-AGG-PROFIT               PIC S9(9)V99.
000320     05  VA-AGG-TOTAL-COST           PIC S9(9)V99.
000330     05  VA-PROFIT-PER-TON           PIC S9(7)V99.
000340     05  VA-COST-RATE                PIC S9(3)V9999.
000350     05  VA-QUADRANT                 PIC 9(01).
000360     05  VA-CUM-VALUE                PIC S9(11)V99.
000370     05  VA-CUM-PCT                  PIC S9(3)V99.
000380     05  VA-ABC-CLASS                PIC X(01).
000390     05  FILLER                      PIC X(09).
000400*----------------------------------------------------------------
000410*    ALTERNATE VIEW - USED BY THE SELECTION-SORT PARAGRAPHS IN
000420*    VALRPT WHEN A WHOLE TABLE ENTRY MUST BE SWAPPED AS ONE
000430*    UNIT (CR-0330)
000440*----------------------------------------------------------------
000450 01  VA-AGG-RECORD-ALT REDEFINES VA-AGG-RECORD.
000460     05  VA-ALT-GROUP-KEY            PIC X(20).
000470     05  FILLER                      PIC X(90).
