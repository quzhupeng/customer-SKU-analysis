000100*================================================================*
000110*  PROGRAM     :  VALRPT                                        *
000120*  AUTHOR      :  R. CHIRINOS                                   *
000130*  INSTALLATION:  IBM-BCP                                       *
000140*  DATE-WRITTEN:  04/02/1989                                    *
000150*  DATE-COMPILED:                                                *
000160*  SECURITY    :  NONE                                          *
000170*================================================================*
000180*  CUSTOMER/SKU VALUE ANALYSIS - CLASSIFICATION AND REPORT STEP *
000190*                                                                *
000200*  LOADS THE AGGREGATE WORK FILE BUILT BY VALDTL INTO A TABLE,  *
000210*  CLASSIFIES EACH GROUP BY MEAN-SPLIT AND MEDIAN-SPLIT          *
000220*  QUADRANT, RANKS THE GROUPS FOR PARETO/ABC ANALYSIS, BANDS    *
000230*  THEM BY SIZE, RE-READS THE CONVERTED DETAIL WORK FILE FOR A  *
000240*  COST-RATE/MARGIN/PRICE DISTRIBUTION, SPLITS PROFIT FROM      *
000250*  LOSS AND RANKS TOP CONTRIBUTORS - THEN PRINTS THE SEVEN-     *
000260*  SECTION ANALYSIS REPORT AND WRITES THE FINAL AGGREGATED      *
000270*  OUTPUT FILE WITH THE QUADRANT AND PARETO RESULTS FILLED IN.  *
000280*================================================================*
000290*  MAINTENANCE LOG                                               *
000300*  DATE       INIT  REQUEST    DESCRIPTION                       *
000310*  ---------  ----  ---------  -------------------------------  *
000320*  04/02/89   RCH   CR-0118    ORIGINAL PROGRAM - QUADRANT AND   *
000330*                              PARETO SECTIONS ONLY.             *
000340*  09/09/91   RCH   CR-0204    ADDED DISTRIBUTION-BAND SECTION,  *
000350*                              CUSTOMER/REGION AXES.             *
000360*  04/25/94   RCH   CR-0330    ADDED MEDIAN-SPLIT QUADRANT       *
000370*                              VARIANT, PROFIT/LOSS AND          *
000380*                              CONTRIBUTION SECTIONS.            *
000390*  11/30/98   MDT   Y2K-011    REVIEWED - PROGRAM CARRIES NO     *
000400*                              2-DIGIT YEAR FIELDS, NO CHANGE    *
000410*                              REQUIRED FOR CENTURY ROLLOVER.    *
000420*  10/03/00   JLS   CR-0447    ADDED COST-RATE/MARGIN/PRICE      *
000430*                              DISTRIBUTION PASS OVER THE        *
000440*                              CONVERTED WORK FILE.              *
000450*  06/26/03   PDQ   CR-0512    RAISED AGGREGATE TABLE FROM 200   *
000460*                              TO 500 ENTRIES TO MATCH VALDTL.   *
000470*  09/14/07   TWK   CR-0561    CORRECTED MEDIUM-MARGIN UPPER     *
000480*                              BOUND FROM 25% TO 30% PER THE     *
000490*                              ANALYST'S BANDING RULE; ADDED THE *
000500*                              MISSING PRICE-DISTRIBUTION LINE   *
000510*                              AND WEIGHTED-MEAN STATISTIC TO    *
000520*                              SECTION 4; ADDED THE PER-ITEM     *
000530*                              VALUE PERCENT AND THE CORE/TOTAL  *
000540*                              SUMMARY BLOCK TO SECTION 3; SPLIT *
000550*                              SECTION 6 INTO ONE TOP-TEN BLOCK  *
000560*                              PER RANKING MEASURE FOR THE RUN'S *
000570*                              ANALYSIS TYPE.                    *
000580*  03/11/08   TWK   CR-0575    FIXED THE ASCEND/PARETO/CONTRIB   *
000590*                              SELECTION-SORT INNER PARAGRAPHS - *
000600*                              EACH WAS OVERWRITING ITS OWN      *
000610*                              PERFORM VARYING SCAN INDEX WITH   *
000620*                              THE LOW-CANDIDATE SUBSCRIPT BEFORE*
000630*                              THE COMPARE, SO THE SORT NEVER    *
000640*                              ADVANCED PAST THE FIRST ELEMENT;  *
000650*                              ALSO DROPPED FOUR DEAD HIGH-      *
000660*                              VALUES/LOW-VALUES MOVES IN THE    *
000670*                              RATE-DISTRIBUTION MIN/MAX SETUP.  *
000680*  04/29/08   TWK   CR-0590    A GROUP WITH EXACTLY ZERO PROFIT  *
000690*                              WAS FALLING INTO THE PROFIT SIDE  *
000700*                              OF SECTION 5 INSTEAD OF THE LOSS  *
000710*                              SIDE - CHANGED THE SPLIT TEST TO  *
000720*                              STRICT GREATER-THAN-ZERO.  ALSO   *
000730*                              ADDED THE PROFIT-PCT/LOSS-PCT AND *
000740*                              NET-PROFIT FIGURES THE ANALYST    *
000750*                              ASKED FOR, AND FIXED THE TOTAL-   *
000760*                              LOSS FIGURE PRINTING AS A         *
000770*                              NEGATIVE NUMBER INSTEAD OF THE    *
000780*                              ABSOLUTE VALUE OF THE LOSS.       *
000790*  05/06/08   TWK   CR-0591    CHANGED WS-PI-IDX AND WS-CI-IDX   *
000800*                              FROM INDEXED-BY INDEX-NAMES TO    *
000810*                              PLAIN 77-LEVEL SUBSCRIPT COUNTERS *
000820*                              PER THE SHOP STANDARD - NEITHER   *
000830*                              TABLE IS EVER SEARCHed, SO THE    *
000840*                              INDEXED-BY CLAUSE WAS SERVING NO  *
000850*                              PURPOSE SET DID NOT ALREADY COVER.*
000860*================================================================*
000870 IDENTIFICATION DIVISION.
000880 PROGRAM-ID.    VALRPT.
000890 AUTHOR.        R. CHIRINOS.
000900 INSTALLATION.  IBM-BCP.
000910 DATE-WRITTEN.  04/02/1989.
000920 DATE-COMPILED.
000930 SECURITY.      NONE.
000940 ENVIRONMENT DIVISION.
000950 CONFIGURATION SECTION.
000960 SOURCE-COMPUTER.   IBM-370.
000970 OBJECT-COMPUTER.   IBM-370.
000980 SPECIAL-NAMES.
000990     C01 IS TOP-OF-FORM
001000     SWITCH-0 IS UPSI-TEST-RUN
001010         ON STATUS IS TEST-RUN-REQUESTED
001020         OFF STATUS IS PRODUCTION-RUN.
001030 INPUT-OUTPUT SECTION.
001040 FILE-CONTROL.
001050     SELECT RUNPARM
001060         ASSIGN TO RUNPARM
001070         ORGANIZATION IS SEQUENTIAL
001080         FILE STATUS IS FS-STAT-RUNPARM.
001090*
001100     SELECT AGGWORK
001110         ASSIGN TO AGGWORK
001120         ORGANIZATION IS SEQUENTIAL
001130         FILE STATUS IS FS-STAT-AGGWORK.
001140*
001150     SELECT CONVWORK
001160         ASSIGN TO CONVWORK
001170         ORGANIZATION IS SEQUENTIAL
001180         FILE STATUS IS FS-STAT-CONVWORK.
001190*
001200     SELECT AGGOUT
001210         ASSIGN TO AGGOUT
001220         ORGANIZATION IS SEQUENTIAL
001230         FILE STATUS IS FS-STAT-AGGOUT.
001240*
001250     SELECT RPTOUT
001260         ASSIGN TO RPTOUT
001270         ORGANIZATION IS SEQUENTIAL
001280         FILE STATUS IS FS-STAT-RPTOUT.
001290*
001300 DATA DIVISION.
001310 FILE SECTION.
001320 FD  RUNPARM
001330     RECORDING MODE IS F
001340     LABEL RECORDS ARE STANDARD
001350     RECORD CONTAINS 20 CHARACTERS
001360     DATA RECORD IS RUNPARM-REC.
001370 01  RUNPARM-REC                     PIC X(20).
001380*
001390 FD  AGGWORK
001400     RECORDING MODE IS F
001410     LABEL RECORDS ARE STANDARD
001420     RECORD CONTAINS 110 CHARACTERS
001430     DATA RECORD IS AGGWORK-REC.
001440 01  AGGWORK-REC                     PIC X(110).
001450*
001460 FD  CONVWORK
001470     RECORDING MODE IS F
001480     LABEL RECORDS ARE STANDARD
001490     RECORD CONTAINS 134 CHARACTERS
001500     DATA RECORD IS CONVWORK-REC.
001510 01  CONVWORK-REC                    PIC X(134).
001520*
001530 FD  AGGOUT
001540     RECORDING MODE IS F
001550     LABEL RECORDS ARE STANDARD
001560     RECORD CONTAINS 110 CHARACTERS
001570     DATA RECORD IS AGGOUT-REC.
001580 01  AGGOUT-REC                      PIC X(110).
001590*
001600 FD  RPTOUT
001610     RECORDING MODE IS F
001620     LABEL RECORDS ARE STANDARD
001630     RECORD CONTAINS 132 CHARACTERS
001640     DATA RECORD IS RPTOUT-REC.
001650 01  RPTOUT-REC                      PIC X(132).
001660*
001670 WORKING-STORAGE SECTION.
001680*    PARETO/CONTRIBUTION TABLE SUBSCRIPTS - PLAIN 77-LEVEL
001690*    COUNTERS, NOT INDEX-NAMES, SINCE NEITHER WS-PI-ENTRY NOR
001700*    WS-CI-ENTRY IS EVER SEARCHed (CR-0591)
001710 77  WS-PI-IDX                        PIC S9(4) COMP VALUE 0.
001720 77  WS-CI-IDX                        PIC S9(4) COMP VALUE 0.
001730*----------------------------------------------------------------
001740*    SWITCHES
001750*----------------------------------------------------------------
001760 01  WS-SWITCHES.
001770     05  SW-END-OF-AGG                PIC X(01) VALUE 'N'.
001780         88  END-OF-AGG                   VALUE 'Y'.
001790     05  SW-END-OF-CONV                PIC X(01) VALUE 'N'.
001800         88  END-OF-CONV                  VALUE 'Y'.
001810     05  FILLER                       PIC X(08).
001820*----------------------------------------------------------------
001830*    FILE STATUS FIELDS
001840*----------------------------------------------------------------
001850 01  WS-FILE-STATUS-CODES.
001860     05  FS-STAT-RUNPARM               PIC X(02).
001870         88  RUNPARM-OK                    VALUE '00'.
001880     05  FS-STAT-AGGWORK              PIC X(02).
001890         88  AGGWORK-OK                   VALUE '00'.
001900     05  FS-STAT-CONVWORK             PIC X(02).
001910         88  CONVWORK-OK                  VALUE '00'.
001920     05  FS-STAT-AGGOUT               PIC X(02).
001930         88  AGGOUT-OK                    VALUE '00'.
001940     05  FS-STAT-RPTOUT                PIC X(02).
001950         88  RPTOUT-OK                    VALUE '00'.
001960     05  FILLER                       PIC X(08).
001970*----------------------------------------------------------------
001980*    WORKING COPY OF THE RUN PARAMETER RECORD
001990*----------------------------------------------------------------
002000 01  WS-RUN-PARM.
002010     COPY VALPARM.
002020*----------------------------------------------------------------
002030*    WORKING COPY OF ONE CONVERTED SALES DETAIL RECORD - USED
002040*    ONLY DURING THE RATE-DISTRIBUTION RE-READ OF CONVWORK
002050*----------------------------------------------------------------
002060 01  WS-DETAIL.
002070     COPY VALDET.
002080*----------------------------------------------------------------
002090*    WORKING COPY OF ONE AGGREGATED-RECORD BUFFER - USED TO MOVE
002100*    AGGWORK IN AT LOAD TIME (006-) AND TO BUILD AGGOUT AT
002110*    WRITE TIME (872-)
002120*----------------------------------------------------------------
002130 01  WS-AGG-BUF.
002140     COPY VALAGG.
002150*----------------------------------------------------------------
002160*    COUNTERS AND MISCELLANEOUS COMP WORK FIELDS
002170*----------------------------------------------------------------
002180 01  WS-CONTADORES.
002190     05  WS-AGG-COUNT                 PIC S9(4) COMP VALUE 0.
002200     05  WS-AGG-MAX                   PIC S9(4) COMP VALUE 500.
002210     05  WS-AGG-IDX                   PIC S9(4) COMP VALUE 0.
002220     05  WS-AGG-IDX2                  PIC S9(4) COMP VALUE 0.
002230     05  WS-SORT-IDX                  PIC S9(4) COMP VALUE 0.
002240     05  WS-SORT-LOW                  PIC S9(4) COMP VALUE 0.
002250*    HOLDS THE DECODED SUBSCRIPT FOR THE RUNNING-LOW CANDIDATE IN
002260*    THE SELECTION-SORT INNER PARAGRAPHS - KEPT SEPARATE FROM THE
002270*    PERFORM VARYING SCAN INDEX SO THE INNER PARAGRAPH NO LONGER
002280*    OVERWRITES ITS OWN LOOP CONTROL (CR-0575)
002290     05  WS-SORT-CMP-IDX              PIC S9(4) COMP VALUE 0.
002300     05  WS-SWAP-IDX                  PIC S9(4) COMP VALUE 0.
002310     05  WS-LINES-ON-PAGE             PIC S9(3) COMP VALUE 0.
002320     05  WS-PAGE-NO                   PIC S9(3) COMP VALUE 0.
002330     05  WS-CORE-COUNT                PIC S9(4) COMP VALUE 0.
002340     05  WS-RATE-RECS-READ            PIC S9(7) COMP VALUE 0.
002350     05  FILLER                       PIC X(04).
002360*----------------------------------------------------------------
002370*    CURRENT DATE
002380*----------------------------------------------------------------
002390 01  WS-CURRENT-DATE.
002400     05  WS-CD-YYYY                   PIC 9(04).
002410     05  WS-CD-MM                     PIC 9(02).
002420     05  WS-CD-DD                     PIC 9(02).
002430     05  FILLER                       PIC X(04).
002440 01  WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE.
002450     05  WS-CD-CCYY                   PIC 9(08).
002460     05  FILLER                       PIC X(04).
002470*----------------------------------------------------------------
002480*    AGGREGATE TABLE - ONE ENTRY PER GROUP KEY, LOADED ONCE
002490*    FROM AGGWORK AND CARRIED THROUGH EVERY ANALYSIS SECTION
002500*    (CR-0512 RAISED THIS FROM 200 TO 500 TO MATCH VALDTL)
002510*----------------------------------------------------------------
002520 01  WS-AGG-TABLE.
002530     05  WS-AGG-ENTRY OCCURS 500 TIMES
002540                      INDEXED BY WS-AT-IDX WS-AT-IDX2.
002550         10  WS-AT-KEY                PIC X(20).
002560         10  WS-AT-QUANTITY           PIC S9(9)V999   COMP-3.
002570         10  WS-AT-AMOUNT             PIC S9(9)V99    COMP-3.
002580         10  WS-AT-PROFIT             PIC S9(9)V99    COMP-3.
002590         10  WS-AT-TOTAL-COST         PIC S9(9)V99    COMP-3.
002600         10  WS-AT-PROFIT-PER-TON     PIC S9(7)V99    COMP-3.
002610         10  WS-AT-COST-RATE          PIC S9(3)V9999  COMP-3.
002620         10  WS-AT-QUADRANT           PIC 9(01).
002630         10  WS-AT-QUAD-NAME          PIC X(18).
002640         10  WS-AT-STRATEGY           PIC X(30).
002650         10  WS-AT-CUM-VALUE          PIC S9(11)V99   COMP-3.
002660         10  WS-AT-CUM-PCT            PIC S9(3)V99    COMP-3.
002670         10  WS-AT-ABC-CLASS          PIC X(01).
002680         10  WS-AT-MED-QUAD-NAME      PIC X(10).
002690         10  WS-AT-VALUE-SHARE        PIC S9(3)V99    COMP-3.
002700         10  WS-AT-QTY-SHARE          PIC S9(3)V99    COMP-3.
002710         10  WS-AT-BAND-IDX           PIC 9(01).
002720         10  WS-AT-X-VALUE            PIC S9(9)V99    COMP-3.
002730         10  WS-AT-Y-VALUE            PIC S9(9)V99    COMP-3.
002740         10  WS-AT-RANK-VALUE         PIC S9(9)V99    COMP-3.
002750         10  FILLER                   PIC X(04).
002760*----------------------------------------------------------------
002770*    ALTERNATE VIEW OF ONE AGGREGATE ENTRY - USED WHEN A WHOLE
002780*    TABLE ROW MUST BE SWAPPED DURING A SELECTION SORT (CR-0330)
002790*----------------------------------------------------------------
002800 01  WS-SWAP-ENTRY.
002810     05  WS-SWAP-KEY                  PIC X(20).
002820     05  WS-SWAP-QUANTITY             PIC S9(9)V999   COMP-3.
002830     05  WS-SWAP-AMOUNT               PIC S9(9)V99    COMP-3.
002840     05  WS-SWAP-PROFIT               PIC S9(9)V99    COMP-3.
002850     05  WS-SWAP-TOTAL-COST           PIC S9(9)V99    COMP-3.
002860     05  WS-SWAP-PROFIT-PER-TON       PIC S9(7)V99    COMP-3.
002870     05  WS-SWAP-COST-RATE            PIC S9(3)V9999  COMP-3.
002880     05  WS-SWAP-QUADRANT             PIC 9(01).
002890     05  WS-SWAP-QUAD-NAME            PIC X(18).
002900     05  WS-SWAP-STRATEGY             PIC X(30).
002910     05  WS-SWAP-CUM-VALUE            PIC S9(11)V99   COMP-3.
002920     05  WS-SWAP-CUM-PCT              PIC S9(3)V99    COMP-3.
002930     05  WS-SWAP-ABC-CLASS            PIC X(01).
002940     05  WS-SWAP-MED-QUAD-NAME        PIC X(10).
002950     05  WS-SWAP-VALUE-SHARE          PIC S9(3)V99    COMP-3.
002960     05  WS-SWAP-QTY-SHARE            PIC S9(3)V99    COMP-3.
002970     05  WS-SWAP-BAND-IDX             PIC 9(01).
002980     05  FILLER                       PIC X(04).
002990*----------------------------------------------------------------
003000*    SORT-INDEX ARRAYS - HOLD THE ORIGINAL WS-AGG-TABLE
003010*    SUBSCRIPT IN RANK ORDER SO THE PARETO AND CONTRIBUTION
003020*    RANKINGS DO NOT DISTURB THE TABLE'S LOAD ORDER (CR-0330)
003030*----------------------------------------------------------------
003040 01  WS-PARETO-INDEX.
003050     05  WS-PI-ENTRY OCCURS 500 TIMES.
003060         10  WS-PI-SUBSCRIPT          PIC S9(4) COMP.
003070         10  FILLER                   PIC X(02).
003080*
003090 01  WS-CONTRIB-INDEX.
003100     05  WS-CI-ENTRY OCCURS 500 TIMES.
003110         10  WS-CI-SUBSCRIPT          PIC S9(4) COMP.
003120         10  FILLER                   PIC X(02).
003130*----------------------------------------------------------------
003140*    TOP-TEN CONTRIBUTION TABLE - ONE ENTRY PER RANKING MEASURE
003150*    THE RUN'S ANALYSIS TYPE CALLS FOR (QUANTITY/PROFIT/AMOUNT,
003160*    ORDER DEPENDS ON VP-ANALYSIS-TYPE), EACH HOLDING ITS OWN
003170*    TOP-TEN SUBSCRIPT/VALUE/PERCENT RESULT ROWS.  WS-CONTRIB-
003180*    INDEX ABOVE IS RE-USED AS SCRATCH SPACE WHILE SORTING EACH
003190*    MEASURE IN TURN, THEN THE RESULT IS COPIED HERE BEFORE THE
003200*    NEXT MEASURE OVERWRITES IT (CR-0561)
003210*----------------------------------------------------------------
003220 01  WS-CONTRIB-MEASURES.
003230     05  WS-CM-ENTRY OCCURS 3 TIMES INDEXED BY WS-CM-IDX.
003240         10  WS-CM-CODE               PIC X(01).
003250         10  WS-CM-NAME               PIC X(08).
003260         10  WS-CM-TOTAL              PIC S9(11)V999  COMP-3
003270                                       VALUE 0.
003280         10  WS-CM-COUNT              PIC S9(4) COMP  VALUE 0.
003290         10  WS-CM-RANK OCCURS 10 TIMES INDEXED BY WS-CM-RANK-IDX.
003300             15  WS-CM-RANK-SUBSCR    PIC S9(4) COMP.
003310             15  WS-CM-RANK-VALUE     PIC S9(9)V999   COMP-3.
003320             15  WS-CM-RANK-PCT       PIC S9(3)V99    COMP-3.
003330             15  FILLER               PIC X(02).
003340         10  FILLER                   PIC X(04).
003350*----------------------------------------------------------------
003360*    QUADRANT-LABEL TABLE - FOUR ENTRIES, LOADED ONCE FOR THE
003370*    RUN'S ANALYSIS TYPE, ONE PER QUADRANT NUMBER 1-4 (CR-0118)
003380*----------------------------------------------------------------
003390 01  WS-QUAD-LABEL-TABLE.
003400     05  WS-QL-ENTRY OCCURS 4 TIMES INDEXED BY WS-QL-IDX.
003410         10  WS-QL-NAME               PIC X(18).
003420         10  WS-QL-STRATEGY           PIC X(30).
003430         10  FILLER                   PIC X(02).
003440*----------------------------------------------------------------
003450*    DISTRIBUTION-BAND TABLE - FIVE FIXED BANDS, BOUNDARIES
003460*    LOADED ONCE FOR THE RUN'S ANALYSIS TYPE (CR-0204)
003470*----------------------------------------------------------------
003480 01  WS-BAND-TABLE.
003490     05  WS-BND-ENTRY OCCURS 5 TIMES INDEXED BY WS-BND-IDX.
003500         10  WS-BND-LOW               PIC S9(9)V999   COMP-3.
003510         10  WS-BND-HIGH              PIC S9(9)V999   COMP-3.
003520         10  WS-BND-LABEL             PIC X(10).
003530         10  WS-BND-COUNT             PIC S9(4) COMP  VALUE 0.
003540         10  WS-BND-SUM               PIC S9(11)V99   COMP-3
003550                                       VALUE 0.
003560         10  WS-BND-PCT               PIC S9(3)V99    COMP-3
003570                                       VALUE 0.
003580         10  WS-BND-MEAN              PIC S9(9)V99    COMP-3
003590                                       VALUE 0.
003600         10  FILLER                   PIC X(02).
003610*----------------------------------------------------------------
003620*    COST-RATE AND PRICE EQUAL-WIDTH BIN TABLES (CR-0447)
003630*----------------------------------------------------------------
003640 01  WS-RATE-BIN-TABLE.
003650     05  WS-RB-ENTRY OCCURS 10 TIMES INDEXED BY WS-RB-IDX.
003660         10  WS-RB-LOW                PIC S9(3)V9999  COMP-3.
003670         10  WS-RB-HIGH               PIC S9(3)V9999  COMP-3.
003680         10  WS-RB-COUNT              PIC S9(5) COMP  VALUE 0.
003690         10  WS-RB-PCT                PIC S9(3)V99    COMP-3
003700                                       VALUE 0.
003710         10  FILLER                   PIC X(02).
003720*
003730 01  WS-PRICE-BIN-TABLE.
003740     05  WS-PB-ENTRY OCCURS 10 TIMES INDEXED BY WS-PB-IDX.
003750         10  WS-PB-LOW                PIC S9(7)V99    COMP-3.
003760         10  WS-PB-HIGH               PIC S9(7)V99    COMP-3.
003770         10  WS-PB-COUNT              PIC S9(5) COMP  VALUE 0.
003780         10  WS-PB-QTY-SUM            PIC S9(9)V999   COMP-3
003790                                       VALUE 0.
003800         10  WS-PB-QTY-SHARE          PIC S9(3)V99    COMP-3
003810                                       VALUE 0.
003820         10  WS-PB-CUM-SHARE          PIC S9(3)V99    COMP-3
003830                                       VALUE 0.
003840         10  FILLER                   PIC X(02).
003850*----------------------------------------------------------------
003860*    MARGIN-LEVEL TABLE - FOUR FIXED LEVELS (CR-0447)
003870*----------------------------------------------------------------
003880 01  WS-MARGIN-TABLE.
003890     05  WS-MG-ENTRY OCCURS 4 TIMES INDEXED BY WS-MG-IDX.
003900         10  WS-MG-LABEL              PIC X(10).
003910         10  WS-MG-COUNT              PIC S9(5) COMP  VALUE 0.
003920         10  WS-MG-PCT                PIC S9(3)V99    COMP-3
003930                                       VALUE 0.
003940         10  WS-MG-SUM                PIC S9(7)V9999  COMP-3
003950                                       VALUE 0.
003960         10  WS-MG-MEAN               PIC S9(3)V9999  COMP-3
003970                                       VALUE 0.
003980         10  FILLER                   PIC X(02).
003990*----------------------------------------------------------------
004000*    RATE-DISTRIBUTION SCRATCH FIELDS (CR-0447)
004010*----------------------------------------------------------------
004020 01  WS-RATE-VARS.
004030     05  WS-COST-RATE-PCT             PIC S9(3)V9999  COMP-3.
004040     05  WS-MARGIN-PCT                PIC S9(3)V9999  COMP-3.
004050     05  WS-RATE-MIN                  PIC S9(3)V9999  COMP-3.
004060     05  WS-RATE-MAX                  PIC S9(3)V9999  COMP-3.
004070     05  WS-RATE-WIDTH                PIC S9(3)V9999  COMP-3.
004080     05  WS-PRICE-MIN                 PIC S9(7)V99    COMP-3.
004090     05  WS-PRICE-MAX                 PIC S9(7)V99    COMP-3.
004100     05  WS-PRICE-WIDTH               PIC S9(7)V99    COMP-3.
004110     05  WS-RATE-QUALIFY-COUNT        PIC S9(5) COMP  VALUE 0.
004120     05  WS-PRICE-QUALIFY-COUNT       PIC S9(5) COMP  VALUE 0.
004130     05  WS-PRICE-QTY-TOTAL           PIC S9(9)V999   COMP-3
004140                                       VALUE 0.
004150     05  WS-PRICE-WT-SUM              PIC S9(11)V999  COMP-3
004160                                       VALUE 0.
004170     05  WS-PRICE-WT-MEAN             PIC S9(7)V99    COMP-3
004180                                       VALUE 0.
004190     05  WS-PRICE-CUM-RUN             PIC S9(3)V99    COMP-3
004200                                       VALUE 0.
004210     05  FILLER                       PIC X(04).
004220*----------------------------------------------------------------
004230*    QUADRANT-MEAN-SPLIT AND MEDIAN-SPLIT SCRATCH FIELDS
004240*----------------------------------------------------------------
004250 01  WS-QUAD-VARS.
004260     05  WS-X-SUM                     PIC S9(11)V99   COMP-3.
004270     05  WS-Y-SUM                     PIC S9(11)V99   COMP-3.
004280     05  WS-X-MEAN                    PIC S9(9)V99    COMP-3.
004290     05  WS-Y-MEAN                    PIC S9(9)V99    COMP-3.
004300     05  WS-VALUE-MEDIAN               PIC S9(9)V99    COMP-3.
004310     05  WS-QTY-MEDIAN                PIC S9(9)V999   COMP-3.
004320     05  WS-GRAND-VALUE               PIC S9(11)V99   COMP-3.
004330     05  WS-GRAND-QTY                 PIC S9(9)V999   COMP-3.
004340     05  FILLER                       PIC X(04).
004350*----------------------------------------------------------------
004360*    PARETO/ABC SCRATCH FIELDS
004370*----------------------------------------------------------------
004380 01  WS-PARETO-VARS.
004390     05  WS-PARETO-GRAND-TOTAL        PIC S9(11)V99   COMP-3.
004400     05  WS-PARETO-RUNNING            PIC S9(11)V99   COMP-3.
004410     05  WS-PARETO-MEAN               PIC S9(9)V99    COMP-3.
004420     05  WS-PARETO-MEDIAN             PIC S9(9)V99    COMP-3.
004430     05  WS-CORE-VALUE-PCT            PIC S9(3)V99    COMP-3.
004440     05  WS-CORE-COUNT-PCT            PIC S9(3)V99    COMP-3.
004450     05  FILLER                       PIC X(04).
004460*----------------------------------------------------------------
004470*    PROFIT/LOSS AND CONTRIBUTION SCRATCH FIELDS
004480*----------------------------------------------------------------
004490 01  WS-PL-VARS.
004500     05  WS-PROFIT-GROUPS             PIC S9(4) COMP  VALUE 0.
004510     05  WS-LOSS-GROUPS               PIC S9(4) COMP  VALUE 0.
004520     05  WS-PROFIT-SUM                PIC S9(11)V99   COMP-3
004530                                       VALUE 0.
004540     05  WS-LOSS-SUM                  PIC S9(11)V99   COMP-3
004550                                       VALUE 0.
004560*    GROUPS-AT-A-PROFIT AND GROUPS-AT-A-LOSS AS A PERCENT OF THE
004570*    TOTAL GROUP COUNT, AND NET PROFIT (TOTAL PROFIT LESS TOTAL
004580*    LOSS) FOR THE THIRD LINE OF THE SECTION 5 PRINT (CR-0590)
004590     05  WS-PROFIT-PCT                PIC S9(3)V99    COMP-3
004600                                       VALUE 0.
004610     05  WS-LOSS-PCT                  PIC S9(3)V99    COMP-3
004620                                       VALUE 0.
004630     05  WS-NET-PROFIT                PIC S9(11)V99   COMP-3
004640                                       VALUE 0.
004650     05  FILLER                       PIC X(04).
004660*----------------------------------------------------------------
004670*    SCRATCH FIELDS FOR THE SECTION 1 QUADRANT-SUMMARY PRINT
004680*    LOOP - KEPT SEPARATE FROM THE BAND-TABLE (WS-BND-COUNT,
004690*    WS-X-SUM) SO PRINTING SECTION 1 DOES NOT DISTURB THE REAL
004700*    BAND FIGURES SECTION 4 PRINTS LATER (CR-0512)
004710*----------------------------------------------------------------
004720 01  WS-RPT-VARS.
004730     05  WS-QS-COUNT                  PIC S9(4) COMP  VALUE 0.
004740     05  WS-QS-VALUE-SUM              PIC S9(11)V99   COMP-3
004750                                       VALUE 0.
004760     05  WS-BIN-NO-DISP               PIC Z9.
004770     05  FILLER                       PIC X(02).
004780*
004790 01  WS-ABEND-MSG                     PIC X(60) VALUE SPACES.
004800*----------------------------------------------------------------
004810*    PRINT LINES - HEADING AND DETAIL LAYOUTS FOR THE SEVEN
004820*    REPORT SECTIONS
004830*----------------------------------------------------------------
004840 01  WS-HDG1.
004850     05  FILLER                       PIC X(01) VALUE SPACE.
004860     05  FILLER                       PIC X(30)
004870                 VALUE 'VALUE ANALYSIS SUITE - VALRPT'.
004880     05  FILLER                       PIC X(60) VALUE SPACES.
004890     05  FILLER                       PIC X(05) VALUE 'PAGE '.
004900     05  HDG1-PAGE                    PIC ZZ9.
004910     05  FILLER                       PIC X(35) VALUE SPACES.
004920*
004930 01  WS-HDG2.
004940     05  FILLER                       PIC X(01) VALUE SPACE.
004950     05  FILLER                       PIC X(17)
004960                 VALUE 'ANALYSIS TYPE : '.
004970     05  HDG2-TYPE                    PIC X(08).
004980     05  FILLER                       PIC X(10) VALUE SPACES.
004990     05  FILLER                       PIC X(11)
005000                 VALUE 'RUN DATE : '.
005010     05  HDG2-DATE                    PIC 9(08).
005020     05  FILLER                       PIC X(85) VALUE SPACES.
005030*
005040 01  WS-BLANK-LINE                    PIC X(132) VALUE SPACES.
005050*
005060 01  WS-SEC-TITLE.
005070     05  FILLER                       PIC X(01) VALUE SPACE.
005080     05  SEC-TITLE-TEXT               PIC X(60).
005090     05  FILLER                       PIC X(71) VALUE SPACES.
005100*
005110 01  WS-QUAD-SUMM-LINE.
005120     05  FILLER                       PIC X(01) VALUE SPACE.
005130     05  QS-QUAD-NO                   PIC 9.
005140     05  FILLER                       PIC X(03) VALUE SPACES.
005150     05  QS-QUAD-NAME                 PIC X(18).
005160     05  FILLER                       PIC X(02) VALUE SPACES.
005170     05  QS-STRATEGY                  PIC X(30).
005180     05  FILLER                       PIC X(02) VALUE SPACES.
005190     05  QS-COUNT                     PIC ZZZ9.
005200     05  FILLER                       PIC X(02) VALUE SPACES.
005210     05  QS-VALUE                     PIC $$$,$$$,$$9.99.
005220     05  FILLER                       PIC X(63) VALUE SPACES.
005230*
005240 01  WS-AGG-LIST-LINE.
005250     05  FILLER                       PIC X(01) VALUE SPACE.
005260     05  AL-KEY                       PIC X(20).
005270     05  FILLER                       PIC X(01) VALUE SPACES.
005280     05  AL-QUANTITY                  PIC ZZZ,ZZ9.999.
005290     05  FILLER                       PIC X(01) VALUE SPACES.
005300     05  AL-AMOUNT                    PIC $$$,$$$,$$9.99.
005310     05  FILLER                       PIC X(01) VALUE SPACES.
005320     05  AL-PROFIT                    PIC $$$,$$$,$$9.99-.
005330     05  FILLER                       PIC X(01) VALUE SPACES.
005340     05  AL-QUAD-NAME                 PIC X(18).
005350     05  FILLER                       PIC X(01) VALUE SPACES.
005360     05  AL-MED-QUAD                  PIC X(10).
005370     05  FILLER                       PIC X(01) VALUE SPACES.
005380     05  AL-ABC                       PIC X(01).
005390     05  FILLER                       PIC X(35) VALUE SPACES.
005400*
005410 01  WS-PARETO-LINE.
005420     05  FILLER                       PIC X(01) VALUE SPACE.
005430     05  PL-RANK                      PIC ZZZ9.
005440     05  FILLER                       PIC X(02) VALUE SPACES.
005450     05  PL-KEY                       PIC X(20).
005460     05  FILLER                       PIC X(01) VALUE SPACES.
005470     05  PL-VALUE                     PIC $$$,$$$,$$9.99-.
005480     05  FILLER                       PIC X(01) VALUE SPACES.
005490*    INDIVIDUAL (NON-CUMULATIVE) SHARE OF THE RANKING MEASURE
005500*    THIS ITEM CONTRIBUTES, ADDED BESIDE THE RUNNING CUM-PCT
005510*    COLUMN ALREADY CARRIED HERE (CR-0561)
005520     05  PL-ITEM-PCT                  PIC ZZ9.99.
005530     05  FILLER                       PIC X(02) VALUE SPACES.
005540     05  PL-CUM-PCT                   PIC ZZ9.99.
005550     05  FILLER                       PIC X(02) VALUE SPACES.
005560     05  PL-CLASS                     PIC X(01).
005570     05  FILLER                       PIC X(61) VALUE SPACES.
005580*
005590*----------------------------------------------------------------
005600*    CORE/TOTAL COUNT, CORE VALUE PERCENT AND MEAN/MEDIAN OF THE
005610*    RANKING MEASURE - PRINTED AT THE FOOT OF SECTION 3, ONE
005620*    STATISTIC PER LINE (CR-0561)
005630*----------------------------------------------------------------
005640 01  WS-PARETO-SUMM-LINE.
005650     05  FILLER                       PIC X(01) VALUE SPACE.
005660     05  PS-LABEL                     PIC X(28).
005670     05  FILLER                       PIC X(02) VALUE SPACES.
005680     05  PS-COUNT                     PIC ZZZ9.
005690     05  FILLER                       PIC X(02) VALUE SPACES.
005700     05  PS-PCT                       PIC ZZ9.99.
005710     05  FILLER                       PIC X(02) VALUE SPACES.
005720     05  PS-AMOUNT                    PIC $$$,$$$,$$9.99-.
005730     05  FILLER                       PIC X(72) VALUE SPACES.
005740*
005750 01  WS-DISTRIB-LINE.
005760     05  FILLER                       PIC X(01) VALUE SPACE.
005770     05  DL-LABEL                     PIC X(10).
005780     05  FILLER                       PIC X(02) VALUE SPACES.
005790     05  DL-COUNT                     PIC ZZZ9.
005800     05  FILLER                       PIC X(02) VALUE SPACES.
005810     05  DL-PCT                       PIC ZZ9.99.
005820     05  FILLER                       PIC X(02) VALUE SPACES.
005830     05  DL-SUM                       PIC $$$,$$$,$$9.99.
005840     05  FILLER                       PIC X(02) VALUE SPACES.
005850*    QUANTITY SUM / SHARE / CUM-SHARE ARE USED ONLY BY THE
005860*    PRICE-DISTRIBUTION ROWS OF SECTION 4 (CR-0561) - OTHER
005870*    CALLERS OF THIS LINE ZERO THEM OUT
005880     05  DL-QTY-SUM                   PIC ZZZ,ZZ9.999.
005890     05  FILLER                       PIC X(02) VALUE SPACES.
005900     05  DL-SHARE                     PIC ZZ9.99.
005910     05  FILLER                       PIC X(02) VALUE SPACES.
005920     05  DL-CUM-SHARE                 PIC ZZ9.99.
005930     05  FILLER                       PIC X(02) VALUE SPACES.
005940     05  DL-MEAN                      PIC $$,$$$,$$9.99.
005950     05  FILLER                       PIC X(34) VALUE SPACES.
005960*
005970 01  WS-PL-LINE.
005980     05  FILLER                       PIC X(01) VALUE SPACE.
005990     05  PLL-LABEL                    PIC X(20).
006000     05  FILLER                       PIC X(02) VALUE SPACES.
006010     05  PLL-COUNT                    PIC ZZZ9.
006020     05  FILLER                       PIC X(02) VALUE SPACES.
006030*    PERCENT OF TOTAL GROUPS THIS LINE'S COUNT REPRESENTS - ZERO
006040*    ON THE NET-PROFIT LINE, WHICH CARRIES NO COUNT OF ITS OWN
006050*    (CR-0590)
006060     05  PLL-PCT                      PIC ZZ9.99.
006070     05  FILLER                       PIC X(02) VALUE SPACES.
006080     05  PLL-SUM                      PIC $$$,$$$,$$9.99-.
006090     05  FILLER                       PIC X(75) VALUE SPACES.
006100*
006110 01  WS-CONTRIB-LINE.
006120     05  FILLER                       PIC X(01) VALUE SPACE.
006130     05  CL-RANK                      PIC ZZ9.
006140     05  FILLER                       PIC X(02) VALUE SPACES.
006150     05  CL-KEY                       PIC X(20).
006160     05  FILLER                       PIC X(01) VALUE SPACES.
006170     05  CL-MEASURE                   PIC X(08).
006180     05  FILLER                       PIC X(01) VALUE SPACES.
006190     05  CL-VALUE                     PIC $$$,$$$,$$9.99-.
006200     05  FILLER                       PIC X(01) VALUE SPACES.
006210     05  CL-PCT                       PIC ZZ9.99.
006220     05  FILLER                       PIC X(64) VALUE SPACES.
006230*
006240 PROCEDURE DIVISION.
006250 000-TOP-LEVEL.
006260     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
006270     PERFORM 300-QUADRANT-MEAN THRU 300-EXIT.
006280     PERFORM 320-QUADRANT-MEDIAN THRU 320-EXIT.
006290     PERFORM 400-PARETO-SORT THRU 400-EXIT.
006300     PERFORM 410-PARETO-CLASSIFY THRU 410-EXIT.
006310     PERFORM 500-BAND-DISTRIBUTION THRU 500-EXIT.
006320     PERFORM 510-RATE-DISTRIB-PASS THRU 510-EXIT.
006330     PERFORM 600-PROFIT-LOSS-SPLIT THRU 600-EXIT.
006340     PERFORM 700-CONTRIBUTION THRU 700-EXIT.
006350     PERFORM 800-WRITE-REPORT THRU 800-EXIT.
006360     PERFORM 870-WRITE-AGG-OUTPUT THRU 870-EXIT.
006370     PERFORM 900-CLEANUP THRU 900-EXIT.
006380     GOBACK.
006390*
006400*----------------------------------------------------------------
006410*    HOUSEKEEPING - OPEN FILES, READ RUN PARAMETERS, LOAD THE
006420*    AGGREGATE TABLE, LOAD THE QUADRANT-LABEL AND BAND TABLES
006430*----------------------------------------------------------------
006440 000-HOUSEKEEPING.
006450     ACCEPT WS-CD-CCYY FROM DATE YYYYMMDD.
006460     DISPLAY 'VALRPT - VALUE ANALYSIS REPORT STEP'.
006470     OPEN INPUT  RUNPARM
006480                 AGGWORK.
006490     OPEN OUTPUT AGGOUT
006500                 RPTOUT.
006510     IF NOT RUNPARM-OK
006520         MOVE 'RUNPARM OPEN FAILED' TO WS-ABEND-MSG
006530         PERFORM 990-ABEND THRU 990-EXIT
006540     END-IF
006550     READ RUNPARM INTO WS-RUN-PARM
006560         AT END
006570             MOVE 'NO RUN PARAMETER RECORD PRESENT'
006580                 TO WS-ABEND-MSG
006590             PERFORM 990-ABEND THRU 990-EXIT
006600     END-READ
006610     CLOSE RUNPARM.
006620     PERFORM 005-LOAD-AGG-TABLE THRU 005-EXIT.
006630     PERFORM 010-LOAD-QUAD-LABELS THRU 010-EXIT.
006640     PERFORM 020-LOAD-BAND-TABLE THRU 020-EXIT.
006650     PERFORM 030-LOAD-MARGIN-TABLE THRU 030-EXIT.
006660 000-EXIT.
006670     EXIT.
006680*
006690*----------------------------------------------------------------
006700*    LOAD AGGWORK INTO WS-AGG-TABLE - ONE PASS, TABLE ORDER
006710*    STAYS AS BUILT BY VALDTL FOR THE LIFE OF THE RUN
006720*----------------------------------------------------------------
006730 005-LOAD-AGG-TABLE.
006740     READ AGGWORK
006750         AT END
006760             SET END-OF-AGG TO TRUE
006770     END-READ.
006780 005-EXIT.
006790     EXIT.
006800*
006810 006-LOAD-ONE-AGG-ENTRY.
006820     IF WS-AGG-COUNT >= WS-AGG-MAX
006830         MOVE 'AGGREGATE TABLE FULL - RAISE WS-AGG-MAX'
006840             TO WS-ABEND-MSG
006850         PERFORM 990-ABEND THRU 990-EXIT
006860     END-IF
006870     ADD 1 TO WS-AGG-COUNT.
006880     SET WS-AT-IDX TO WS-AGG-COUNT.
006890     MOVE AGGWORK-REC              TO VA-AGG-RECORD.
006900     MOVE VA-GROUP-KEY              TO WS-AT-KEY (WS-AT-IDX).
006910     MOVE VA-AGG-QUANTITY           TO WS-AT-QUANTITY (WS-AT-IDX).
006920     MOVE VA-AGG-AMOUNT             TO WS-AT-AMOUNT (WS-AT-IDX).
006930     MOVE VA-AGG-PROFIT             TO WS-AT-PROFIT (WS-AT-IDX).
006940     MOVE VA-AGG-TOTAL-COST         TO WS-AT-TOTAL-COST (WS-AT-IDX).
006950     MOVE VA-PROFIT-PER-TON       TO WS-AT-PROFIT-PER-TON
006960                                                      (WS-AT-IDX).
006970     MOVE VA-COST-RATE              TO WS-AT-COST-RATE (WS-AT-IDX).
006980     MOVE 0                         TO WS-AT-QUADRANT (WS-AT-IDX).
006990     MOVE 0                         TO WS-AT-CUM-VALUE (WS-AT-IDX).
007000     MOVE 0                         TO WS-AT-CUM-PCT (WS-AT-IDX).
007010     MOVE SPACE                     TO WS-AT-ABC-CLASS (WS-AT-IDX).
007020*    THE X/Y AXES AND THE PARETO RANKING MEASURE DEPEND ON THE
007030*    RUN'S ANALYSIS TYPE - SET ONCE PER ENTRY AT LOAD TIME
007040*    (CR-0118, CR-0204)
007050     EVALUATE TRUE
007060         WHEN VP-ANALYSIS-PRODUCT
007070             MOVE VA-AGG-QUANTITY     TO WS-AT-X-VALUE (WS-AT-IDX)
007080             MOVE VA-PROFIT-PER-TON TO WS-AT-Y-VALUE (WS-AT-IDX)
007090             MOVE VA-AGG-PROFIT       TO
007100                                    WS-AT-RANK-VALUE (WS-AT-IDX)
007110         WHEN OTHER
007120             MOVE VA-AGG-AMOUNT       TO WS-AT-X-VALUE (WS-AT-IDX)
007130             MOVE VA-AGG-PROFIT       TO WS-AT-Y-VALUE (WS-AT-IDX)
007140             MOVE VA-AGG-AMOUNT       TO
007150                                    WS-AT-RANK-VALUE (WS-AT-IDX)
007160     END-EVALUATE
007170     READ AGGWORK
007180         AT END
007190             SET END-OF-AGG TO TRUE
007200     END-READ.
007210*
007220*    THE READ LOOP IS DRIVEN BY 000-HOUSEKEEPING'S CALL TO
007230*    005-LOAD-AGG-TABLE (PRIMING READ) FOLLOWED BY THIS
007240*    OUT-OF-LINE PERFORM UNTIL END-OF-AGG
007250*----------------------------------------------------------------
007260 007-LOAD-AGG-TABLE-LOOP.
007270     PERFORM 006-LOAD-ONE-AGG-ENTRY UNTIL END-OF-AGG.
007280*
007290*----------------------------------------------------------------
007300*    LOAD THE FOUR QUADRANT LABELS/STRATEGIES FOR THIS RUN'S
007310*    ANALYSIS TYPE (CR-0118)
007320*----------------------------------------------------------------
007330 010-LOAD-QUAD-LABELS.
007340     PERFORM 007-LOAD-AGG-TABLE-LOOP.
007350     EVALUATE TRUE
007360         WHEN VP-ANALYSIS-PRODUCT
007370             MOVE 'STAR PRODUCT'      TO WS-QL-NAME (1)
007380             MOVE 'POTENTIAL PRODUCT' TO WS-QL-NAME (2)
007390             MOVE 'DOG PRODUCT'       TO WS-QL-NAME (3)
007400             MOVE 'CASH-COW PRODUCT'  TO WS-QL-NAME (4)
007410         WHEN VP-ANALYSIS-CUSTOMER
007420             MOVE 'CORE CUSTOMER'     TO WS-QL-NAME (1)
007430             MOVE 'GROWTH CUSTOMER'   TO WS-QL-NAME (2)
007440             MOVE 'OPPORTUNITY CUST.' TO WS-QL-NAME (3)
007450             MOVE 'MARGIN-UP CUST.'   TO WS-QL-NAME (4)
007460         WHEN VP-ANALYSIS-REGION
007470             MOVE 'CORE MARKET'       TO WS-QL-NAME (1)
007480             MOVE 'OPPORTUNITY MKT'   TO WS-QL-NAME (2)
007490             MOVE 'MARGINAL MARKET'   TO WS-QL-NAME (3)
007500             MOVE 'SCALE MARKET'      TO WS-QL-NAME (4)
007510     END-EVALUATE
007520     MOVE 'PROTECT AND INVEST'          TO WS-QL-STRATEGY (1).
007530     MOVE 'DEVELOP AND PROMOTE'         TO WS-QL-STRATEGY (2).
007540     MOVE 'REVIEW OR EXIT'              TO WS-QL-STRATEGY (3).
007550     MOVE 'OPTIMIZE COST, LEVERAGE VOL' TO WS-QL-STRATEGY (4).
007560 010-EXIT.
007570     EXIT.
007580*
007590*----------------------------------------------------------------
007600*    LOAD THE FIVE DISTRIBUTION-BAND BOUNDARIES FOR THIS RUN'S
007610*    ANALYSIS TYPE - PRODUCT BANDS ON QUANTITY (TONS), CUSTOMER
007620*    AND REGION BAND ON AMOUNT (WAN-YUAN) (CR-0204)
007630*----------------------------------------------------------------
007640 020-LOAD-BAND-TABLE.
007650     EVALUATE TRUE
007660         WHEN VP-ANALYSIS-PRODUCT
007670             MOVE 0        TO WS-BND-LOW  (1)
007680             MOVE 5        TO WS-BND-HIGH (1)
007690             MOVE '<5T'      TO WS-BND-LABEL (1)
007700             MOVE 5        TO WS-BND-LOW  (2)
007710             MOVE 10       TO WS-BND-HIGH (2)
007720             MOVE '5-10T'    TO WS-BND-LABEL (2)
007730             MOVE 10       TO WS-BND-LOW  (3)
007740             MOVE 20       TO WS-BND-HIGH (3)
007750             MOVE '10-20T'   TO WS-BND-LABEL (3)
007760             MOVE 20       TO WS-BND-LOW  (4)
007770             MOVE 50       TO WS-BND-HIGH (4)
007780             MOVE '20-50T'   TO WS-BND-LABEL (4)
007790             MOVE 50       TO WS-BND-LOW  (5)
007800             MOVE 999999999 TO WS-BND-HIGH (5)
007810             MOVE '>50T'     TO WS-BND-LABEL (5)
007820         WHEN VP-ANALYSIS-CUSTOMER
007830             MOVE 0        TO WS-BND-LOW  (1)
007840             MOVE 10       TO WS-BND-HIGH (1)
007850             MOVE '<10WY'    TO WS-BND-LABEL (1)
007860             MOVE 10       TO WS-BND-LOW  (2)
007870             MOVE 50       TO WS-BND-HIGH (2)
007880             MOVE '10-50WY'  TO WS-BND-LABEL (2)
007890             MOVE 50       TO WS-BND-LOW  (3)
007900             MOVE 100      TO WS-BND-HIGH (3)
007910             MOVE '50-100'   TO WS-BND-LABEL (3)
007920             MOVE 100      TO WS-BND-LOW  (4)
007930             MOVE 500      TO WS-BND-HIGH (4)
007940             MOVE '100-500'  TO WS-BND-LABEL (4)
007950             MOVE 500      TO WS-BND-LOW  (5)
007960             MOVE 999999999 TO WS-BND-HIGH (5)
007970             MOVE '>500WY'   TO WS-BND-LABEL (5)
007980         WHEN VP-ANALYSIS-REGION
007990             MOVE 0        TO WS-BND-LOW  (1)
008000             MOVE 50       TO WS-BND-HIGH (1)
008010             MOVE '<50WY'    TO WS-BND-LABEL (1)
008020             MOVE 50       TO WS-BND-LOW  (2)
008030             MOVE 200      TO WS-BND-HIGH (2)
008040             MOVE '50-200'   TO WS-BND-LABEL (2)
008050             MOVE 200      TO WS-BND-LOW  (3)
008060             MOVE 500      TO WS-BND-HIGH (3)
008070             MOVE '200-500'  TO WS-BND-LABEL (3)
008080             MOVE 500      TO WS-BND-LOW  (4)
008090             MOVE 1000     TO WS-BND-HIGH (4)
008100             MOVE '500-1K'   TO WS-BND-LABEL (4)
008110             MOVE 1000     TO WS-BND-LOW  (5)
008120             MOVE 999999999 TO WS-BND-HIGH (5)
008130             MOVE '>1000WY'  TO WS-BND-LABEL (5)
008140     END-EVALUATE.
008150 020-EXIT.
008160     EXIT.
008170*
008180*----------------------------------------------------------------
008190*    LOAD THE FOUR FIXED MARGIN-LEVEL LABELS (CR-0447)
008200*----------------------------------------------------------------
008210 030-LOAD-MARGIN-TABLE.
008220     MOVE 'HIGH'     TO WS-MG-LABEL (1).
008230     MOVE 'MEDIUM'   TO WS-MG-LABEL (2).
008240     MOVE 'LOW'      TO WS-MG-LABEL (3).
008250     MOVE 'NEGATIVE' TO WS-MG-LABEL (4).
008260 030-EXIT.
008270     EXIT.
008280*
008290*================================================================*
008300*    SECTION 300 - QUADRANT MEAN-SPLIT ANALYSIS
008310*================================================================*
008320 300-QUADRANT-MEAN.
008330     MOVE 0 TO WS-X-SUM  WS-Y-SUM.
008340     IF WS-AGG-COUNT > 0
008350         PERFORM 305-SUM-XY VARYING WS-AT-IDX FROM 1 BY 1
008360             UNTIL WS-AT-IDX > WS-AGG-COUNT
008370         COMPUTE WS-X-MEAN ROUNDED = WS-X-SUM / WS-AGG-COUNT
008380         COMPUTE WS-Y-MEAN ROUNDED = WS-Y-SUM / WS-AGG-COUNT
008390         PERFORM 310-CLASSIFY-MEAN-QUADRANT
008400             VARYING WS-AT-IDX FROM 1 BY 1
008410             UNTIL WS-AT-IDX > WS-AGG-COUNT
008420     END-IF.
008430 300-EXIT.
008440     EXIT.
008450*
008460 305-SUM-XY.
008470     ADD WS-AT-X-VALUE (WS-AT-IDX) TO WS-X-SUM.
008480     ADD WS-AT-Y-VALUE (WS-AT-IDX) TO WS-Y-SUM.
008490*
008500 310-CLASSIFY-MEAN-QUADRANT.
008510     EVALUATE TRUE
008520         WHEN WS-AT-X-VALUE (WS-AT-IDX) >= WS-X-MEAN
008530          AND WS-AT-Y-VALUE (WS-AT-IDX) >= WS-Y-MEAN
008540             MOVE 1 TO WS-AT-QUADRANT (WS-AT-IDX)
008550         WHEN WS-AT-X-VALUE (WS-AT-IDX) < WS-X-MEAN
008560          AND WS-AT-Y-VALUE (WS-AT-IDX) >= WS-Y-MEAN
008570             MOVE 2 TO WS-AT-QUADRANT (WS-AT-IDX)
008580         WHEN WS-AT-X-VALUE (WS-AT-IDX) < WS-X-MEAN
008590          AND WS-AT-Y-VALUE (WS-AT-IDX) < WS-Y-MEAN
008600             MOVE 3 TO WS-AT-QUADRANT (WS-AT-IDX)
008610         WHEN OTHER
008620             MOVE 4 TO WS-AT-QUADRANT (WS-AT-IDX)
008630     END-EVALUATE
008640     SET WS-QL-IDX TO WS-AT-QUADRANT (WS-AT-IDX).
008650     MOVE WS-QL-NAME (WS-QL-IDX)
008660                      TO WS-AT-QUAD-NAME (WS-AT-IDX).
008670     MOVE WS-QL-STRATEGY (WS-QL-IDX)
008680                      TO WS-AT-STRATEGY (WS-AT-IDX).
008690*
008700*================================================================*
008710*    SECTION 320 - QUADRANT MEDIAN-SPLIT VARIANT
008720*================================================================*
008730 320-QUADRANT-MEDIAN.
008740     IF WS-AGG-COUNT > 0
008750         MOVE 0 TO WS-GRAND-VALUE WS-GRAND-QTY
008760         PERFORM 321-SUM-GRAND-TOTALS
008770             VARYING WS-AT-IDX FROM 1 BY 1
008780             UNTIL WS-AT-IDX > WS-AGG-COUNT
008790         PERFORM 322-BUILD-VALUE-INDEX THRU 322-EXIT
008800         PERFORM 324-BUILD-QTY-INDEX THRU 324-EXIT
008810         PERFORM 335-COMPUTE-MEDIANS THRU 335-EXIT
008820         PERFORM 340-CLASSIFY-MEDIAN-QUADRANT
008830             VARYING WS-AT-IDX FROM 1 BY 1
008840             UNTIL WS-AT-IDX > WS-AGG-COUNT
008850     END-IF.
008860 320-EXIT.
008870     EXIT.
008880*
008890 321-SUM-GRAND-TOTALS.
008900     ADD WS-AT-X-VALUE (WS-AT-IDX) TO WS-GRAND-VALUE.
008910     ADD WS-AT-QUANTITY (WS-AT-IDX) TO WS-GRAND-QTY.
008920*
008930*----------------------------------------------------------------
008940*    BUILD WS-PARETO-INDEX IN ASCENDING ORDER OF THE VALUE
008950*    MEASURE (X-VALUE) SO ITS MIDDLE ENTRY GIVES THE MEDIAN.
008960*    THE ARRAY IS BUILT FRESH AGAIN, DESCENDING, FOR REAL
008970*    PARETO USE IN SECTION 400 - NOTHING HERE SURVIVES THAT.
008980*----------------------------------------------------------------
008990 322-BUILD-VALUE-INDEX.
009000     PERFORM 323-INIT-VALUE-INDEX
009010         VARYING WS-AT-IDX FROM 1 BY 1
009020         UNTIL WS-AT-IDX > WS-AGG-COUNT.
009030     IF WS-AGG-COUNT > 1
009040         PERFORM 350-SORT-INDEX-ASCEND
009050             VARYING WS-SORT-IDX FROM 1 BY 1
009060             UNTIL WS-SORT-IDX > WS-AGG-COUNT - 1
009070     END-IF.
009080 322-EXIT.
009090     EXIT.
009100*
009110 323-INIT-VALUE-INDEX.
009120     SET WS-PI-IDX TO WS-AT-IDX.
009130     MOVE WS-AT-IDX TO WS-PI-SUBSCRIPT (WS-PI-IDX).
009140*
009150*----------------------------------------------------------------
009160*    ASCENDING SELECTION SORT OF WS-PARETO-INDEX ON THE X-VALUE
009170*    OF THE ENTRY EACH SLOT POINTS TO
009180*----------------------------------------------------------------
009190 350-SORT-INDEX-ASCEND.
009200     MOVE WS-SORT-IDX TO WS-SORT-LOW.
009210     PERFORM 351-SORT-ASCEND-INNER
009220         VARYING WS-AT-IDX2 FROM WS-SORT-IDX BY 1
009230         UNTIL WS-AT-IDX2 > WS-AGG-COUNT.
009240     IF WS-SORT-LOW NOT = WS-SORT-IDX
009250         MOVE WS-PI-SUBSCRIPT (WS-SORT-IDX) TO WS-SWAP-IDX
009260         MOVE WS-PI-SUBSCRIPT (WS-SORT-LOW) TO
009270              WS-PI-SUBSCRIPT (WS-SORT-IDX)
009280         MOVE WS-SWAP-IDX TO WS-PI-SUBSCRIPT (WS-SORT-LOW)
009290     END-IF.
009300*
009310 351-SORT-ASCEND-INNER.
009320     SET WS-PI-IDX TO WS-AT-IDX2.
009330     SET WS-AT-IDX TO WS-PI-SUBSCRIPT (WS-PI-IDX).
009340     SET WS-PI-IDX TO WS-SORT-LOW.
009350*    WS-SORT-CMP-IDX, NOT WS-AT-IDX2, HOLDS THE LOW-CANDIDATE'S
009360*    SUBSCRIPT - WS-AT-IDX2 IS THE PERFORM VARYING SCAN INDEX AND
009370*    MUST NOT BE OVERWRITTEN HERE (CR-0575)
009380     MOVE WS-PI-SUBSCRIPT (WS-PI-IDX) TO WS-SORT-CMP-IDX.
009390     IF WS-AT-X-VALUE (WS-AT-IDX) <
009400        WS-AT-X-VALUE (WS-SORT-CMP-IDX)
009410         SET WS-SORT-LOW TO WS-AT-IDX2
009420     END-IF.
009430*
009440*----------------------------------------------------------------
009450*    BUILD WS-CONTRIB-INDEX IN ASCENDING ORDER OF QUANTITY -
009460*    ITS MIDDLE ENTRY GIVES THE QUANTITY MEDIAN.  THE ARRAY IS
009470*    REBUILT, DESCENDING BY MEASURE, FOR REAL CONTRIBUTION USE
009480*    IN SECTION 700 - NOTHING HERE SURVIVES THAT.
009490*----------------------------------------------------------------
009500 324-BUILD-QTY-INDEX.
009510     PERFORM 3241-INIT-QTY-INDEX
009520         VARYING WS-AT-IDX FROM 1 BY 1
009530         UNTIL WS-AT-IDX > WS-AGG-COUNT.
009540     IF WS-AGG-COUNT > 1
009550         PERFORM 3242-SORT-QTY-INDEX
009560             VARYING WS-SORT-IDX FROM 1 BY 1
009570             UNTIL WS-SORT-IDX > WS-AGG-COUNT - 1
009580     END-IF.
009590 324-EXIT.
009600     EXIT.
009610*
009620 3241-INIT-QTY-INDEX.
009630     SET WS-CI-IDX TO WS-AT-IDX.
009640     MOVE WS-AT-IDX TO WS-CI-SUBSCRIPT (WS-CI-IDX).
009650*
009660 3242-SORT-QTY-INDEX.
009670     MOVE WS-SORT-IDX TO WS-SORT-LOW.
009680     PERFORM 3243-SORT-QTY-INNER
009690         VARYING WS-AT-IDX2 FROM WS-SORT-IDX BY 1
009700         UNTIL WS-AT-IDX2 > WS-AGG-COUNT.
009710     IF WS-SORT-LOW NOT = WS-SORT-IDX
009720         MOVE WS-CI-SUBSCRIPT (WS-SORT-IDX) TO WS-SWAP-IDX
009730         MOVE WS-CI-SUBSCRIPT (WS-SORT-LOW) TO
009740              WS-CI-SUBSCRIPT (WS-SORT-IDX)
009750         MOVE WS-SWAP-IDX TO WS-CI-SUBSCRIPT (WS-SORT-LOW)
009760     END-IF.
009770*
009780 3243-SORT-QTY-INNER.
009790     SET WS-CI-IDX TO WS-AT-IDX2.
009800     SET WS-AT-IDX TO WS-CI-SUBSCRIPT (WS-CI-IDX).
009810     SET WS-CI-IDX TO WS-SORT-LOW.
009820*    WS-SORT-CMP-IDX, NOT WS-AT-IDX2, HOLDS THE LOW-CANDIDATE'S
009830*    SUBSCRIPT - WS-AT-IDX2 IS THE PERFORM VARYING SCAN INDEX AND
009840*    MUST NOT BE OVERWRITTEN HERE (CR-0575)
009850     MOVE WS-CI-SUBSCRIPT (WS-CI-IDX) TO WS-SORT-CMP-IDX.
009860     IF WS-AT-QUANTITY (WS-AT-IDX) <
009870        WS-AT-QUANTITY (WS-SORT-CMP-IDX)
009880         SET WS-SORT-LOW TO WS-AT-IDX2
009890     END-IF.
009900*
009910*----------------------------------------------------------------
009920*    MEDIANS ARE THE MIDDLE ENTRY OF EACH SORTED INDEX (OR THE
009930*    AVERAGE OF THE TWO MIDDLE ENTRIES WHEN THE COUNT IS EVEN)
009940*----------------------------------------------------------------
009950 335-COMPUTE-MEDIANS.
009960     DIVIDE WS-AGG-COUNT BY 2 GIVING WS-AT-IDX2
009970         REMAINDER WS-SWAP-IDX.
009980     IF WS-SWAP-IDX = 0
009990         SET WS-PI-IDX TO WS-AT-IDX2
010000         SET WS-AT-IDX TO WS-PI-SUBSCRIPT (WS-PI-IDX)
010010         MOVE WS-AT-X-VALUE (WS-AT-IDX) TO WS-VALUE-MEDIAN
010020         SET WS-PI-IDX TO WS-AT-IDX2 + 1
010030         SET WS-AT-IDX TO WS-PI-SUBSCRIPT (WS-PI-IDX)
010040         COMPUTE WS-VALUE-MEDIAN ROUNDED =
010050             (WS-VALUE-MEDIAN + WS-AT-X-VALUE (WS-AT-IDX)) / 2
010060         SET WS-CI-IDX TO WS-AT-IDX2
010070         SET WS-AT-IDX TO WS-CI-SUBSCRIPT (WS-CI-IDX)
010080         MOVE WS-AT-QUANTITY (WS-AT-IDX) TO WS-QTY-MEDIAN
010090         SET WS-CI-IDX TO WS-AT-IDX2 + 1
010100         SET WS-AT-IDX TO WS-CI-SUBSCRIPT (WS-CI-IDX)
010110         COMPUTE WS-QTY-MEDIAN ROUNDED =
010120             (WS-QTY-MEDIAN + WS-AT-QUANTITY (WS-AT-IDX)) / 2
010130     ELSE
010140         ADD 1 TO WS-AT-IDX2
010150         SET WS-PI-IDX TO WS-AT-IDX2
010160         SET WS-AT-IDX TO WS-PI-SUBSCRIPT (WS-PI-IDX)
010170         MOVE WS-AT-X-VALUE (WS-AT-IDX) TO WS-VALUE-MEDIAN
010180         SET WS-CI-IDX TO WS-AT-IDX2
010190         SET WS-AT-IDX TO WS-CI-SUBSCRIPT (WS-CI-IDX)
010200         MOVE WS-AT-QUANTITY (WS-AT-IDX) TO WS-QTY-MEDIAN
010210     END-IF.
010220 335-EXIT.
010230     EXIT.
010240*
010250 340-CLASSIFY-MEDIAN-QUADRANT.
010260     EVALUATE TRUE
010270         WHEN WS-AT-X-VALUE (WS-AT-IDX) >= WS-VALUE-MEDIAN
010280          AND WS-AT-QUANTITY (WS-AT-IDX) >= WS-QTY-MEDIAN
010290             MOVE 'STAR'     TO WS-AT-MED-QUAD-NAME (WS-AT-IDX)
010300         WHEN WS-AT-X-VALUE (WS-AT-IDX) >= WS-VALUE-MEDIAN
010310          AND WS-AT-QUANTITY (WS-AT-IDX) < WS-QTY-MEDIAN
010320             MOVE 'CASH-COW' TO WS-AT-MED-QUAD-NAME (WS-AT-IDX)
010330         WHEN WS-AT-X-VALUE (WS-AT-IDX) < WS-VALUE-MEDIAN
010340          AND WS-AT-QUANTITY (WS-AT-IDX) >= WS-QTY-MEDIAN
010350             MOVE 'QUESTION' TO WS-AT-MED-QUAD-NAME (WS-AT-IDX)
010360         WHEN OTHER
010370             MOVE 'DOG'      TO WS-AT-MED-QUAD-NAME (WS-AT-IDX)
010380     END-EVALUATE
010390     IF WS-GRAND-VALUE = 0
010400         MOVE 0 TO WS-AT-VALUE-SHARE (WS-AT-IDX)
010410     ELSE
010420         COMPUTE WS-AT-VALUE-SHARE (WS-AT-IDX) ROUNDED =
010430             WS-AT-X-VALUE (WS-AT-IDX) * 100 / WS-GRAND-VALUE
010440     END-IF
010450     IF WS-GRAND-QTY = 0
010460         MOVE 0 TO WS-AT-QTY-SHARE (WS-AT-IDX)
010470     ELSE
010480         COMPUTE WS-AT-QTY-SHARE (WS-AT-IDX) ROUNDED =
010490             WS-AT-QUANTITY (WS-AT-IDX) * 100 / WS-GRAND-QTY
010500     END-IF.
010510*
010520*================================================================*
010530*    SECTION 400 - PARETO/ABC RANKING (DESCENDING SORT ON THE
010540*    RUN'S RANKING MEASURE - PROFIT FOR PRODUCT, AMOUNT FOR
010550*    CUSTOMER AND REGION)
010560*================================================================*
010570 400-PARETO-SORT.
010580     IF WS-AGG-COUNT > 0
010590         PERFORM 401-INIT-PARETO-INDEX
010600             VARYING WS-AT-IDX FROM 1 BY 1
010610             UNTIL WS-AT-IDX > WS-AGG-COUNT
010620         IF WS-AGG-COUNT > 1
010630             PERFORM 402-SORT-PARETO-OUTER
010640                 VARYING WS-SORT-IDX FROM 1 BY 1
010650                 UNTIL WS-SORT-IDX > WS-AGG-COUNT - 1
010660         END-IF
010670     END-IF.
010680 400-EXIT.
010690     EXIT.
010700*
010710 401-INIT-PARETO-INDEX.
010720     SET WS-PI-IDX TO WS-AT-IDX.
010730     MOVE WS-AT-IDX TO WS-PI-SUBSCRIPT (WS-PI-IDX).
010740*
010750 402-SORT-PARETO-OUTER.
010760     MOVE WS-SORT-IDX TO WS-SORT-LOW.
010770     PERFORM 403-SORT-PARETO-INNER
010780         VARYING WS-AT-IDX2 FROM WS-SORT-IDX BY 1
010790         UNTIL WS-AT-IDX2 > WS-AGG-COUNT.
010800     IF WS-SORT-LOW NOT = WS-SORT-IDX
010810         MOVE WS-PI-SUBSCRIPT (WS-SORT-IDX) TO WS-SWAP-IDX
010820         MOVE WS-PI-SUBSCRIPT (WS-SORT-LOW) TO
010830              WS-PI-SUBSCRIPT (WS-SORT-IDX)
010840         MOVE WS-SWAP-IDX TO WS-PI-SUBSCRIPT (WS-SORT-LOW)
010850     END-IF.
010860*
010870 403-SORT-PARETO-INNER.
010880     SET WS-PI-IDX TO WS-AT-IDX2.
010890     SET WS-AT-IDX TO WS-PI-SUBSCRIPT (WS-PI-IDX).
010900     SET WS-PI-IDX TO WS-SORT-LOW.
010910*    WS-SORT-CMP-IDX, NOT WS-AT-IDX2, HOLDS THE LOW-CANDIDATE'S
010920*    SUBSCRIPT - WS-AT-IDX2 IS THE PERFORM VARYING SCAN INDEX AND
010930*    MUST NOT BE OVERWRITTEN HERE (CR-0575)
010940     MOVE WS-PI-SUBSCRIPT (WS-PI-IDX) TO WS-SORT-CMP-IDX.
010950     IF WS-AT-RANK-VALUE (WS-AT-IDX) >
010960        WS-AT-RANK-VALUE (WS-SORT-CMP-IDX)
010970         SET WS-SORT-LOW TO WS-AT-IDX2
010980     END-IF.
010990*
011000*----------------------------------------------------------------
011010*    WALK WS-PARETO-INDEX (NOW DESCENDING BY RANKING MEASURE),
011020*    ACCUMULATE THE RUNNING TOTAL, ASSIGN A/B/C CLASS AND MARK
011030*    THE 80-PERCENT CORE SET (CR-0330)
011040*----------------------------------------------------------------
011050 410-PARETO-CLASSIFY.
011060     MOVE 0 TO WS-PARETO-GRAND-TOTAL WS-PARETO-RUNNING.
011070     MOVE 0 TO WS-CORE-COUNT.
011080     IF WS-AGG-COUNT > 0
011090         PERFORM 411-SUM-RANK-VALUE
011100             VARYING WS-AT-IDX FROM 1 BY 1
011110             UNTIL WS-AT-IDX > WS-AGG-COUNT
011120         IF WS-AGG-COUNT > 0
011130             COMPUTE WS-PARETO-MEAN ROUNDED =
011140                 WS-PARETO-GRAND-TOTAL / WS-AGG-COUNT
011150         END-IF
011160         PERFORM 412-CLASSIFY-ONE-RANK
011170             VARYING WS-PI-IDX FROM 1 BY 1
011180             UNTIL WS-PI-IDX > WS-AGG-COUNT
011190         PERFORM 415-PARETO-MEDIAN THRU 415-EXIT
011200         PERFORM 416-CORE-COUNT-PCT
011210     END-IF.
011220 410-EXIT.
011230     EXIT.
011240*
011250 411-SUM-RANK-VALUE.
011260     ADD WS-AT-RANK-VALUE (WS-AT-IDX) TO WS-PARETO-GRAND-TOTAL.
011270*
011280 412-CLASSIFY-ONE-RANK.
011290     SET WS-AT-IDX TO WS-PI-SUBSCRIPT (WS-PI-IDX).
011300     ADD WS-AT-RANK-VALUE (WS-AT-IDX) TO WS-PARETO-RUNNING.
011310     MOVE WS-PARETO-RUNNING TO WS-AT-CUM-VALUE (WS-AT-IDX).
011320     IF WS-PARETO-GRAND-TOTAL = 0
011330         MOVE 0 TO WS-AT-CUM-PCT (WS-AT-IDX)
011340     ELSE
011350         COMPUTE WS-AT-CUM-PCT (WS-AT-IDX) ROUNDED =
011360             WS-PARETO-RUNNING * 100 / WS-PARETO-GRAND-TOTAL
011370     END-IF
011380     EVALUATE TRUE
011390         WHEN WS-AT-CUM-PCT (WS-AT-IDX) <= 80
011400             MOVE 'A' TO WS-AT-ABC-CLASS (WS-AT-IDX)
011410         WHEN WS-AT-CUM-PCT (WS-AT-IDX) <= 95
011420             MOVE 'B' TO WS-AT-ABC-CLASS (WS-AT-IDX)
011430         WHEN OTHER
011440             MOVE 'C' TO WS-AT-ABC-CLASS (WS-AT-IDX)
011450     END-EVALUATE
011460     IF WS-AT-ABC-CLASS (WS-AT-IDX) = 'A' OR WS-PI-IDX = 1
011470         ADD 1 TO WS-CORE-COUNT
011480         MOVE WS-AT-CUM-PCT (WS-AT-IDX) TO WS-CORE-VALUE-PCT
011490     END-IF.
011500*
011510*----------------------------------------------------------------
011520*    THE MEDIAN OF THE RANKING MEASURE IS THE MIDDLE ENTRY OF
011530*    WS-PARETO-INDEX, WHICH IS SORTED DESCENDING
011540*----------------------------------------------------------------
011550 415-PARETO-MEDIAN.
011560     DIVIDE WS-AGG-COUNT BY 2 GIVING WS-AT-IDX2
011570         REMAINDER WS-SWAP-IDX.
011580     IF WS-SWAP-IDX = 0
011590         SET WS-PI-IDX TO WS-AT-IDX2
011600         SET WS-AT-IDX TO WS-PI-SUBSCRIPT (WS-PI-IDX)
011610         MOVE WS-AT-RANK-VALUE (WS-AT-IDX) TO WS-PARETO-MEDIAN
011620         SET WS-PI-IDX TO WS-AT-IDX2 + 1
011630         SET WS-AT-IDX TO WS-PI-SUBSCRIPT (WS-PI-IDX)
011640         COMPUTE WS-PARETO-MEDIAN ROUNDED =
011650             (WS-PARETO-MEDIAN + WS-AT-RANK-VALUE (WS-AT-IDX)) / 2
011660     ELSE
011670         ADD 1 TO WS-AT-IDX2
011680         SET WS-PI-IDX TO WS-AT-IDX2
011690         SET WS-AT-IDX TO WS-PI-SUBSCRIPT (WS-PI-IDX)
011700         MOVE WS-AT-RANK-VALUE (WS-AT-IDX) TO WS-PARETO-MEDIAN
011710     END-IF.
011720 415-EXIT.
011730     EXIT.
011740*
011750*    CORE (CLASS-A) ITEM COUNT AS A PERCENT OF THE TOTAL ITEM
011760*    COUNT, PRINTED WITH THE PARETO SUMMARY IN SECTION 3 (CR-0561)
011770 416-CORE-COUNT-PCT.
011780     IF WS-AGG-COUNT = 0
011790         MOVE 0 TO WS-CORE-COUNT-PCT
011800     ELSE
011810         COMPUTE WS-CORE-COUNT-PCT ROUNDED =
011820             WS-CORE-COUNT * 100 / WS-AGG-COUNT
011830     END-IF.
011840*
011850*================================================================*
011860*    SECTION 500 - DISTRIBUTION-BAND ANALYSIS.  PRODUCT RUNS
011870*    BAND ON QUANTITY (TONS), CUSTOMER AND REGION RUNS BAND ON
011880*    AMOUNT (WAN-YUAN) - THE X-VALUE ALREADY CARRIES WHICHEVER
011890*    MEASURE APPLIES (CR-0204)
011900*================================================================*
011910 500-BAND-DISTRIBUTION.
011920     IF WS-AGG-COUNT > 0
011930         PERFORM 505-BAND-ONE-ENTRY
011940             VARYING WS-AT-IDX FROM 1 BY 1
011950             UNTIL WS-AT-IDX > WS-AGG-COUNT
011960         PERFORM 515-BAND-STATS
011970             VARYING WS-BND-IDX FROM 1 BY 1
011980             UNTIL WS-BND-IDX > 5
011990     END-IF.
012000 500-EXIT.
012010     EXIT.
012020*
012030 505-BAND-ONE-ENTRY.
012040     SET WS-BND-IDX TO 1.
012050     SEARCH WS-BND-ENTRY
012060         AT END
012070             SET WS-BND-IDX TO 5
012080         WHEN WS-AT-X-VALUE (WS-AT-IDX) >= WS-BND-LOW (WS-BND-IDX)
012090          AND WS-AT-X-VALUE (WS-AT-IDX) <  WS-BND-HIGH (WS-BND-IDX)
012100             CONTINUE
012110     END-SEARCH
012120     MOVE WS-BND-IDX TO WS-AT-BAND-IDX (WS-AT-IDX).
012130     ADD 1 TO WS-BND-COUNT (WS-BND-IDX).
012140     ADD WS-AT-X-VALUE (WS-AT-IDX) TO WS-BND-SUM (WS-BND-IDX).
012150*
012160 515-BAND-STATS.
012170     IF WS-BND-COUNT (WS-BND-IDX) = 0
012180         MOVE 0 TO WS-BND-PCT (WS-BND-IDX)
012190         MOVE 0 TO WS-BND-MEAN (WS-BND-IDX)
012200     ELSE
012210         COMPUTE WS-BND-PCT (WS-BND-IDX) ROUNDED =
012220             WS-BND-COUNT (WS-BND-IDX) * 100 / WS-AGG-COUNT
012230         COMPUTE WS-BND-MEAN (WS-BND-IDX) ROUNDED =
012240             WS-BND-SUM (WS-BND-IDX) / WS-BND-COUNT (WS-BND-IDX)
012250     END-IF.
012260*
012270*================================================================*
012280*    SECTION 510 - COST-RATE / MARGIN / PRICE DISTRIBUTION.
012290*    RE-READS CONVWORK TWICE - ONCE TO FIND THE COST-RATE AND
012300*    PRICE RANGES (AND TO TOTAL THE FIXED-LEVEL MARGIN COUNTS)
012310*    AND AGAIN TO BIN EACH QUALIFYING RECORD INTO ITS EQUAL-
012320*    WIDTH COST-RATE AND PRICE BAND (CR-0447)
012330*================================================================*
012340 510-RATE-DISTRIB-PASS.
012350     MOVE 0 TO WS-RATE-QUALIFY-COUNT WS-PRICE-QUALIFY-COUNT.
012360     MOVE 0 TO WS-PRICE-QTY-TOTAL WS-PRICE-WT-SUM.
012370     MOVE 999.9999 TO WS-RATE-MIN.
012380     MOVE -999.9999 TO WS-RATE-MAX.
012390     MOVE 9999999.99 TO WS-PRICE-MIN.
012400     MOVE -9999999.99 TO WS-PRICE-MAX.
012410     OPEN INPUT CONVWORK.
012420     IF NOT CONVWORK-OK
012430         MOVE 'CONVWORK OPEN FAILED (PASS 1)' TO WS-ABEND-MSG
012440         PERFORM 990-ABEND THRU 990-EXIT
012450     END-IF
012460     MOVE 'N' TO SW-END-OF-CONV.
012470     PERFORM 511-READ-CONV THRU 511-EXIT.
012480     PERFORM 512-FIND-MINMAX THRU 512-EXIT UNTIL END-OF-CONV.
012490     CLOSE CONVWORK.
012500     IF WS-RATE-QUALIFY-COUNT = 0
012510         MOVE 0 TO WS-RATE-MIN WS-RATE-MAX
012520     END-IF
012530     IF WS-PRICE-QUALIFY-COUNT = 0
012540         MOVE 0 TO WS-PRICE-MIN WS-PRICE-MAX
012550     ELSE
012560         COMPUTE WS-PRICE-WT-MEAN ROUNDED =
012570             WS-PRICE-WT-SUM / WS-PRICE-QTY-TOTAL
012580     END-IF
012590     PERFORM 516-BUILD-RATE-BINS THRU 516-EXIT.
012600     PERFORM 517-BUILD-PRICE-BINS THRU 517-EXIT.
012610     OPEN INPUT CONVWORK.
012620     IF NOT CONVWORK-OK
012630         MOVE 'CONVWORK OPEN FAILED (PASS 2)' TO WS-ABEND-MSG
012640         PERFORM 990-ABEND THRU 990-EXIT
012650     END-IF
012660     MOVE 'N' TO SW-END-OF-CONV.
012670     PERFORM 511-READ-CONV THRU 511-EXIT.
012680     PERFORM 520-BIN-ONE-RECORD THRU 520-EXIT UNTIL END-OF-CONV.
012690     CLOSE CONVWORK.
012700     PERFORM 525-RATE-BIN-PCTS
012710         VARYING WS-RB-IDX FROM 1 BY 1 UNTIL WS-RB-IDX > 10.
012720     MOVE 0 TO WS-PRICE-CUM-RUN.
012730     PERFORM 526-PRICE-BIN-SHARES
012740         VARYING WS-PB-IDX FROM 1 BY 1 UNTIL WS-PB-IDX > 10.
012750     PERFORM 527-MARGIN-STATS
012760         VARYING WS-MG-IDX FROM 1 BY 1 UNTIL WS-MG-IDX > 4.
012770 510-EXIT.
012780     EXIT.
012790*
012800 511-READ-CONV.
012810     READ CONVWORK INTO WS-DETAIL
012820         AT END
012830             SET END-OF-CONV TO TRUE
012840     END-READ
012850     IF NOT END-OF-CONV
012860         ADD 1 TO WS-RATE-RECS-READ
012870     END-IF.
012880 511-EXIT.
012890     EXIT.
012900*
012910*----------------------------------------------------------------
012920*    COST-RATE % = COST / AMOUNT * 100, EXCLUDED WHEN OUTSIDE
012930*    0-100.  MARGIN % = (AMOUNT-COST) / AMOUNT * 100, EXCLUDED
012940*    WHEN OUTSIDE -100 TO 100, CLASSIFIED INTO ONE OF FOUR
012950*    FIXED LEVELS.  PRICE IS THE DETAIL UNIT PRICE, EXCLUDED
012960*    WHEN NOT POSITIVE (CR-0447)
012970*----------------------------------------------------------------
012980 512-FIND-MINMAX.
012990     IF VD-AMOUNT NOT = 0
013000         COMPUTE WS-COST-RATE-PCT ROUNDED =
013010             VD-COST * 100 / VD-AMOUNT
013020         IF WS-COST-RATE-PCT >= 0 AND WS-COST-RATE-PCT <= 100
013030             ADD 1 TO WS-RATE-QUALIFY-COUNT
013040             IF WS-COST-RATE-PCT < WS-RATE-MIN
013050                 MOVE WS-COST-RATE-PCT TO WS-RATE-MIN
013060             END-IF
013070             IF WS-COST-RATE-PCT > WS-RATE-MAX
013080                 MOVE WS-COST-RATE-PCT TO WS-RATE-MAX
013090             END-IF
013100         END-IF
013110         COMPUTE WS-MARGIN-PCT ROUNDED =
013120             (VD-AMOUNT - VD-COST) * 100 / VD-AMOUNT
013130         IF WS-MARGIN-PCT >= -100 AND WS-MARGIN-PCT <= 100
013140             PERFORM 513-CLASSIFY-MARGIN THRU 513-EXIT
013150         END-IF
013160     END-IF
013170     IF VD-UNIT-PRICE > 0
013180         ADD 1 TO WS-PRICE-QUALIFY-COUNT
013190         ADD VD-QUANTITY TO WS-PRICE-QTY-TOTAL
013200         COMPUTE WS-PRICE-WT-SUM ROUNDED =
013210             WS-PRICE-WT-SUM + (VD-UNIT-PRICE * VD-QUANTITY)
013220         IF VD-UNIT-PRICE < WS-PRICE-MIN
013230             MOVE VD-UNIT-PRICE TO WS-PRICE-MIN
013240         END-IF
013250         IF VD-UNIT-PRICE > WS-PRICE-MAX
013260             MOVE VD-UNIT-PRICE TO WS-PRICE-MAX
013270         END-IF
013280     END-IF
013290     PERFORM 511-READ-CONV THRU 511-EXIT.
013300 512-EXIT.
013310     EXIT.
013320*
013330 513-CLASSIFY-MARGIN.
013340     EVALUATE TRUE
013350         WHEN WS-MARGIN-PCT < 0
013360             MOVE 4 TO WS-MG-IDX
013370         WHEN WS-MARGIN-PCT < 10
013380             MOVE 3 TO WS-MG-IDX
013390         WHEN WS-MARGIN-PCT < 30
013400             MOVE 2 TO WS-MG-IDX
013410         WHEN OTHER
013420             MOVE 1 TO WS-MG-IDX
013430     END-EVALUATE
013440     ADD 1 TO WS-MG-COUNT (WS-MG-IDX).
013450     ADD WS-MARGIN-PCT TO WS-MG-SUM (WS-MG-IDX).
013460 513-EXIT.
013470     EXIT.
013480*
013490*----------------------------------------------------------------
013500*    LAY OUT 10 EQUAL-WIDTH COST-RATE BINS BETWEEN THE OBSERVED
013510*    MINIMUM AND MAXIMUM
013520*----------------------------------------------------------------
013530 516-BUILD-RATE-BINS.
013540     IF WS-RATE-QUALIFY-COUNT = 0
013550         GO TO 516-EXIT
013560     END-IF
013570     COMPUTE WS-RATE-WIDTH ROUNDED =
013580         (WS-RATE-MAX - WS-RATE-MIN) / 10.
013590     IF WS-RATE-WIDTH = 0
013600         MOVE 0.0001 TO WS-RATE-WIDTH
013610     END-IF
013620     PERFORM 5161-LAY-OUT-ONE-RATE-BIN
013630         VARYING WS-RB-IDX FROM 1 BY 1 UNTIL WS-RB-IDX > 10.
013640 516-EXIT.
013650     EXIT.
013660*
013670 5161-LAY-OUT-ONE-RATE-BIN.
013680     COMPUTE WS-RB-LOW (WS-RB-IDX) ROUNDED =
013690         WS-RATE-MIN + ((WS-RB-IDX - 1) * WS-RATE-WIDTH).
013700     COMPUTE WS-RB-HIGH (WS-RB-IDX) ROUNDED =
013710         WS-RATE-MIN + (WS-RB-IDX * WS-RATE-WIDTH).
013720*
013730*----------------------------------------------------------------
013740*    LAY OUT 10 EQUAL-WIDTH PRICE BINS BETWEEN THE OBSERVED
013750*    MINIMUM AND MAXIMUM
013760*----------------------------------------------------------------
013770 517-BUILD-PRICE-BINS.
013780     IF WS-PRICE-QUALIFY-COUNT = 0
013790         GO TO 517-EXIT
013800     END-IF
013810     COMPUTE WS-PRICE-WIDTH ROUNDED =
013820         (WS-PRICE-MAX - WS-PRICE-MIN) / 10.
013830     IF WS-PRICE-WIDTH = 0
013840         MOVE 0.01 TO WS-PRICE-WIDTH
013850     END-IF
013860     PERFORM 5171-LAY-OUT-ONE-PRICE-BIN
013870         VARYING WS-PB-IDX FROM 1 BY 1 UNTIL WS-PB-IDX > 10.
013880 517-EXIT.
013890     EXIT.
013900*
013910 5171-LAY-OUT-ONE-PRICE-BIN.
013920     COMPUTE WS-PB-LOW (WS-PB-IDX) ROUNDED =
013930         WS-PRICE-MIN + ((WS-PB-IDX - 1) * WS-PRICE-WIDTH).
013940     COMPUTE WS-PB-HIGH (WS-PB-IDX) ROUNDED =
013950         WS-PRICE-MIN + (WS-PB-IDX * WS-PRICE-WIDTH).
013960*
013970*----------------------------------------------------------------
013980*    SECOND PASS - BIN EACH QUALIFYING RECORD
013990*----------------------------------------------------------------
014000 520-BIN-ONE-RECORD.
014010     IF VD-AMOUNT NOT = 0
014020         COMPUTE WS-COST-RATE-PCT ROUNDED =
014030             VD-COST * 100 / VD-AMOUNT
014040         IF WS-COST-RATE-PCT >= 0 AND WS-COST-RATE-PCT <= 100
014050             PERFORM 521-BIN-RATE THRU 521-EXIT
014060         END-IF
014070     END-IF
014080     IF VD-UNIT-PRICE > 0
014090         PERFORM 522-BIN-PRICE THRU 522-EXIT
014100     END-IF
014110     PERFORM 511-READ-CONV THRU 511-EXIT.
014120 520-EXIT.
014130     EXIT.
014140*
014150 521-BIN-RATE.
014160     SET WS-RB-IDX TO 1.
014170     SEARCH WS-RB-ENTRY
014180         AT END
014190             SET WS-RB-IDX TO 10
014200         WHEN WS-COST-RATE-PCT >= WS-RB-LOW (WS-RB-IDX)
014210          AND WS-COST-RATE-PCT <= WS-RB-HIGH (WS-RB-IDX)
014220             CONTINUE
014230     END-SEARCH
014240     ADD 1 TO WS-RB-COUNT (WS-RB-IDX).
014250 521-EXIT.
014260     EXIT.
014270*
014280 522-BIN-PRICE.
014290     SET WS-PB-IDX TO 1.
014300     SEARCH WS-PB-ENTRY
014310         AT END
014320             SET WS-PB-IDX TO 10
014330         WHEN VD-UNIT-PRICE >= WS-PB-LOW (WS-PB-IDX)
014340          AND VD-UNIT-PRICE <= WS-PB-HIGH (WS-PB-IDX)
014350             CONTINUE
014360     END-SEARCH
014370     ADD 1 TO WS-PB-COUNT (WS-PB-IDX).
014380     ADD VD-QUANTITY TO WS-PB-QTY-SUM (WS-PB-IDX).
014390 522-EXIT.
014400     EXIT.
014410*
014420 525-RATE-BIN-PCTS.
014430     IF WS-RATE-QUALIFY-COUNT = 0
014440         MOVE 0 TO WS-RB-PCT (WS-RB-IDX)
014450     ELSE
014460         COMPUTE WS-RB-PCT (WS-RB-IDX) ROUNDED =
014470             WS-RB-COUNT (WS-RB-IDX) * 100 / WS-RATE-QUALIFY-COUNT
014480     END-IF.
014490*
014500 526-PRICE-BIN-SHARES.
014510     IF WS-PRICE-QTY-TOTAL = 0
014520         MOVE 0 TO WS-PB-QTY-SHARE (WS-PB-IDX)
014530     ELSE
014540         COMPUTE WS-PB-QTY-SHARE (WS-PB-IDX) ROUNDED =
014550             WS-PB-QTY-SUM (WS-PB-IDX) * 100 / WS-PRICE-QTY-TOTAL
014560     END-IF.
014570     ADD WS-PB-QTY-SHARE (WS-PB-IDX) TO WS-PRICE-CUM-RUN.
014580     MOVE WS-PRICE-CUM-RUN TO WS-PB-CUM-SHARE (WS-PB-IDX).
014590*
014600 527-MARGIN-STATS.
014610     IF WS-MG-COUNT (WS-MG-IDX) = 0
014620         MOVE 0 TO WS-MG-PCT (WS-MG-IDX)
014630         MOVE 0 TO WS-MG-MEAN (WS-MG-IDX)
014640     ELSE
014650         COMPUTE WS-MG-PCT (WS-MG-IDX) ROUNDED =
014660             WS-MG-COUNT (WS-MG-IDX) * 100 /
014670             (WS-MG-COUNT (1) + WS-MG-COUNT (2) +
014680              WS-MG-COUNT (3) + WS-MG-COUNT (4))
014690         COMPUTE WS-MG-MEAN (WS-MG-IDX) ROUNDED =
014700             WS-MG-SUM (WS-MG-IDX) / WS-MG-COUNT (WS-MG-IDX)
014710     END-IF.
014720*
014730*================================================================*
014740*    SECTION 600 - PROFIT/LOSS SPLIT.  EVERY GROUP FALLS ON ONE
014750*    SIDE OR THE OTHER OF ZERO PROFIT - NO GROUP IS COUNTED IN
014760*    BOTH (CR-0330)
014770*================================================================*
014780 600-PROFIT-LOSS-SPLIT.
014790     MOVE 0 TO WS-PROFIT-GROUPS WS-LOSS-GROUPS.
014800     MOVE 0 TO WS-PROFIT-SUM WS-LOSS-SUM.
014810     IF WS-AGG-COUNT > 0
014820         PERFORM 605-SPLIT-ONE-GROUP
014830             VARYING WS-AT-IDX FROM 1 BY 1
014840             UNTIL WS-AT-IDX > WS-AGG-COUNT
014850     END-IF.
014860     PERFORM 606-PROFIT-LOSS-PCTS.
014870 600-EXIT.
014880     EXIT.
014890*
014900*    ZERO-PROFIT GROUPS FALL ON THE LOSS SIDE, NOT THE PROFIT
014910*    SIDE - SPEC CALLS A GROUP PROFITABLE ONLY WHEN PROFIT IS
014920*    STRICTLY GREATER THAN ZERO (CR-0590)
014930 605-SPLIT-ONE-GROUP.
014940     IF WS-AT-PROFIT (WS-AT-IDX) > 0
014950         ADD 1 TO WS-PROFIT-GROUPS
014960         ADD WS-AT-PROFIT (WS-AT-IDX) TO WS-PROFIT-SUM
014970     ELSE
014980         ADD 1 TO WS-LOSS-GROUPS
014990         ADD WS-AT-PROFIT (WS-AT-IDX) TO WS-LOSS-SUM
015000     END-IF.
015010*
015020*    PROFIT/LOSS GROUP COUNTS AS A PERCENT OF THE TOTAL GROUP
015030*    COUNT, AND NET PROFIT (TOTAL PROFIT LESS TOTAL LOSS) -
015040*    WS-LOSS-SUM IS STILL THE RAW (NEGATIVE) SUM HERE, SO PLAIN
015050*    ADDITION GIVES THE CORRECT NET FIGURE; 850-WRITE-PROFIT-
015060*    LOSS-SECT NEGATES WS-LOSS-SUM AFTERWARDS SO THE PRINTED
015070*    LOSS FIGURE PRINTS AS AN ABSOLUTE VALUE (CR-0590)
015080 606-PROFIT-LOSS-PCTS.
015090     IF WS-AGG-COUNT = 0
015100         MOVE 0 TO WS-PROFIT-PCT
015110         MOVE 0 TO WS-LOSS-PCT
015120     ELSE
015130         COMPUTE WS-PROFIT-PCT ROUNDED =
015140             WS-PROFIT-GROUPS * 100 / WS-AGG-COUNT
015150         COMPUTE WS-LOSS-PCT ROUNDED =
015160             WS-LOSS-GROUPS * 100 / WS-AGG-COUNT
015170     END-IF.
015180     COMPUTE WS-NET-PROFIT = WS-PROFIT-SUM + WS-LOSS-SUM.
015190*
015200*================================================================*
015210*    SECTION 700 - CONTRIBUTION ANALYSIS.  RANKS EVERY GROUP BY
015220*    EACH RANKING MEASURE THE RUN'S ANALYSIS TYPE CALLS FOR AND
015230*    KEEPS THE TOP TEN (OR FEWER, IF THE RUN HAS FEWER THAN TEN
015240*    GROUPS) OF EACH FOR THE REPORT - USES ITS OWN DESCENDING
015250*    BUILD OF WS-CONTRIB-INDEX, SEPARATE FROM THE ASCENDING BUILD
015260*    SECTION 320 USED FOR THE QUANTITY MEDIAN.  BEFORE CR-0561
015270*    THIS SECTION RANKED PROFIT ONLY, REGARDLESS OF ANALYSIS TYPE
015280*    (CR-0330, CR-0561)
015290*================================================================*
015300 700-CONTRIBUTION.
015310     PERFORM 704-SET-CONTRIB-MEASURES.
015320     IF WS-AGG-COUNT > 0
015330         PERFORM 706-CONTRIBUTION-ONE-MEASURE
015340             VARYING WS-CM-IDX FROM 1 BY 1 UNTIL WS-CM-IDX > 3
015350     END-IF.
015360 700-EXIT.
015370     EXIT.
015380*
015390*----------------------------------------------------------------
015400*    RANKING-MEASURE ORDER DEPENDS ON THE RUN'S ANALYSIS TYPE, THE
015410*    SAME WAY THE X/Y AXES AND PARETO MEASURE ARE SET PER ANALYSIS
015420*    TYPE IN 006-LOAD-ONE-AGG-ENTRY (CR-0561)
015430*----------------------------------------------------------------
015440 704-SET-CONTRIB-MEASURES.
015450     EVALUATE TRUE
015460         WHEN VP-ANALYSIS-PRODUCT
015470             MOVE 'Q' TO WS-CM-CODE (1)
015480             MOVE 'QUANTITY' TO WS-CM-NAME (1)
015490             MOVE 'P' TO WS-CM-CODE (2)
015500             MOVE 'PROFIT  ' TO WS-CM-NAME (2)
015510             MOVE 'A' TO WS-CM-CODE (3)
015520             MOVE 'AMOUNT  ' TO WS-CM-NAME (3)
015530         WHEN OTHER
015540             MOVE 'A' TO WS-CM-CODE (1)
015550             MOVE 'AMOUNT  ' TO WS-CM-NAME (1)
015560             MOVE 'P' TO WS-CM-CODE (2)
015570             MOVE 'PROFIT  ' TO WS-CM-NAME (2)
015580             MOVE 'Q' TO WS-CM-CODE (3)
015590             MOVE 'QUANTITY' TO WS-CM-NAME (3)
015600     END-EVALUATE.
015610*
015620 706-CONTRIBUTION-ONE-MEASURE.
015630     MOVE 0 TO WS-CM-TOTAL (WS-CM-IDX).
015640     PERFORM 701-INIT-CONTRIB-INDEX
015650         VARYING WS-AT-IDX FROM 1 BY 1
015660         UNTIL WS-AT-IDX > WS-AGG-COUNT.
015670     IF WS-AGG-COUNT > 1
015680         PERFORM 702-SORT-CONTRIB-OUTER
015690             VARYING WS-SORT-IDX FROM 1 BY 1
015700             UNTIL WS-SORT-IDX > WS-AGG-COUNT - 1
015710     END-IF.
015720     IF WS-AGG-COUNT < 10
015730         MOVE WS-AGG-COUNT TO WS-CM-COUNT (WS-CM-IDX)
015740     ELSE
015750         MOVE 10 TO WS-CM-COUNT (WS-CM-IDX)
015760     END-IF.
015770     PERFORM 707-COPY-TOP-TEN
015780         VARYING WS-CM-RANK-IDX FROM 1 BY 1
015790         UNTIL WS-CM-RANK-IDX > WS-CM-COUNT (WS-CM-IDX).
015800*
015810 701-INIT-CONTRIB-INDEX.
015820     SET WS-CI-IDX TO WS-AT-IDX.
015830     MOVE WS-AT-IDX TO WS-CI-SUBSCRIPT (WS-CI-IDX).
015840     EVALUATE WS-CM-CODE (WS-CM-IDX)
015850         WHEN 'Q'
015860             ADD WS-AT-QUANTITY (WS-AT-IDX)
015870                 TO WS-CM-TOTAL (WS-CM-IDX)
015880         WHEN 'A'
015890             ADD WS-AT-AMOUNT (WS-AT-IDX)
015900                 TO WS-CM-TOTAL (WS-CM-IDX)
015910         WHEN OTHER
015920             ADD WS-AT-PROFIT (WS-AT-IDX)
015930                 TO WS-CM-TOTAL (WS-CM-IDX)
015940     END-EVALUATE.
015950*
015960 702-SORT-CONTRIB-OUTER.
015970     MOVE WS-SORT-IDX TO WS-SORT-LOW.
015980     PERFORM 703-SORT-CONTRIB-INNER
015990         VARYING WS-AT-IDX2 FROM WS-SORT-IDX BY 1
016000         UNTIL WS-AT-IDX2 > WS-AGG-COUNT.
016010     IF WS-SORT-LOW NOT = WS-SORT-IDX
016020         MOVE WS-CI-SUBSCRIPT (WS-SORT-IDX) TO WS-SWAP-IDX
016030         MOVE WS-CI-SUBSCRIPT (WS-SORT-LOW) TO
016040              WS-CI-SUBSCRIPT (WS-SORT-IDX)
016050         MOVE WS-SWAP-IDX TO WS-CI-SUBSCRIPT (WS-SORT-LOW)
016060     END-IF.
016070*
016080 703-SORT-CONTRIB-INNER.
016090     SET WS-CI-IDX TO WS-AT-IDX2.
016100     SET WS-AT-IDX TO WS-CI-SUBSCRIPT (WS-CI-IDX).
016110     SET WS-CI-IDX TO WS-SORT-LOW.
016120*    WS-SORT-CMP-IDX, NOT WS-AT-IDX2, HOLDS THE LOW-CANDIDATE'S
016130*    SUBSCRIPT - WS-AT-IDX2 IS THE PERFORM VARYING SCAN INDEX AND
016140*    MUST NOT BE OVERWRITTEN HERE (CR-0575)
016150     MOVE WS-CI-SUBSCRIPT (WS-CI-IDX) TO WS-SORT-CMP-IDX.
016160     EVALUATE WS-CM-CODE (WS-CM-IDX)
016170         WHEN 'Q'
016180             IF WS-AT-QUANTITY (WS-AT-IDX) >
016190                WS-AT-QUANTITY (WS-SORT-CMP-IDX)
016200                 SET WS-SORT-LOW TO WS-AT-IDX2
016210             END-IF
016220         WHEN 'A'
016230             IF WS-AT-AMOUNT (WS-AT-IDX) >
016240                WS-AT-AMOUNT (WS-SORT-CMP-IDX)
016250                 SET WS-SORT-LOW TO WS-AT-IDX2
016260             END-IF
016270         WHEN OTHER
016280             IF WS-AT-PROFIT (WS-AT-IDX) >
016290                WS-AT-PROFIT (WS-SORT-CMP-IDX)
016300                 SET WS-SORT-LOW TO WS-AT-IDX2
016310             END-IF
016320     END-EVALUATE.
016330*
016340*----------------------------------------------------------------
016350*    COPY THE TOP-TEN RESULT FOR THIS MEASURE OUT OF THE SCRATCH
016360*    WS-CONTRIB-INDEX AND INTO ITS OWN WS-CM-RANK ROWS BEFORE THE
016370*    NEXT MEASURE'S SORT OVERWRITES WS-CONTRIB-INDEX (CR-0561)
016380*----------------------------------------------------------------
016390 707-COPY-TOP-TEN.
016400     SET WS-CI-IDX TO WS-CM-RANK-IDX.
016410     SET WS-AT-IDX TO WS-CI-SUBSCRIPT (WS-CI-IDX).
016420     SET WS-CM-RANK-SUBSCR (WS-CM-IDX, WS-CM-RANK-IDX)
016430         TO WS-AT-IDX.
016440     EVALUATE WS-CM-CODE (WS-CM-IDX)
016450         WHEN 'Q'
016460             MOVE WS-AT-QUANTITY (WS-AT-IDX) TO
016470                  WS-CM-RANK-VALUE (WS-CM-IDX, WS-CM-RANK-IDX)
016480         WHEN 'A'
016490             MOVE WS-AT-AMOUNT (WS-AT-IDX) TO
016500                  WS-CM-RANK-VALUE (WS-CM-IDX, WS-CM-RANK-IDX)
016510         WHEN OTHER
016520             MOVE WS-AT-PROFIT (WS-AT-IDX) TO
016530                  WS-CM-RANK-VALUE (WS-CM-IDX, WS-CM-RANK-IDX)
016540     END-EVALUATE
016550     IF WS-CM-TOTAL (WS-CM-IDX) = 0
016560         MOVE 0 TO WS-CM-RANK-PCT (WS-CM-IDX, WS-CM-RANK-IDX)
016570     ELSE
016580         COMPUTE WS-CM-RANK-PCT (WS-CM-IDX, WS-CM-RANK-IDX)
016590             ROUNDED =
016600             WS-CM-RANK-VALUE (WS-CM-IDX, WS-CM-RANK-IDX) * 100 /
016610             WS-CM-TOTAL (WS-CM-IDX)
016620     END-IF.
016630*
016640*================================================================*
016650*    SECTION 800 - PRINT THE SEVEN-SECTION VALUE ANALYSIS REPORT
016660*    ON RPTOUT.  EACH SUB-SECTION STARTS A FRESH PAGE (CR-0118,
016670*    CR-0204, CR-0330, CR-0447)
016680*================================================================*
016690 800-WRITE-REPORT.
016700     MOVE 1 TO WS-PAGE-NO.
016710     PERFORM 805-WRITE-HEADING THRU 805-EXIT.
016720     PERFORM 810-WRITE-QUADRANT-SUMM THRU 810-EXIT.
016730     PERFORM 820-WRITE-AGG-LISTING THRU 820-EXIT.
016740     PERFORM 830-WRITE-PARETO-SECT THRU 830-EXIT.
016750     PERFORM 840-WRITE-DISTRIB-SECT THRU 840-EXIT.
016760     PERFORM 850-WRITE-PROFIT-LOSS-SECT THRU 850-EXIT.
016770     PERFORM 860-WRITE-CONTRIB-SECT THRU 860-EXIT.
016780 800-EXIT.
016790     EXIT.
016800*
016810*----------------------------------------------------------------
016820*    PAGE HEADING - REPEATED AT THE TOP OF EVERY SECTION VIA
016830*    815-NEW-PAGE, NOT JUST HERE (CR-0118)
016840*----------------------------------------------------------------
016850 805-WRITE-HEADING.
016860     MOVE WS-PAGE-NO           TO HDG1-PAGE.
016870     MOVE VP-ANALYSIS-TYPE     TO HDG2-TYPE.
016880     MOVE WS-CD-CCYY           TO HDG2-DATE.
016890     WRITE RPTOUT-REC FROM WS-HDG1 AFTER ADVANCING PAGE.
016900     WRITE RPTOUT-REC FROM WS-HDG2 AFTER ADVANCING 1.
016910     WRITE RPTOUT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
016920     MOVE 3 TO WS-LINES-ON-PAGE.
016930 805-EXIT.
016940     EXIT.
016950*
016960 815-NEW-PAGE.
016970     ADD 1 TO WS-PAGE-NO.
016980     PERFORM 805-WRITE-HEADING THRU 805-EXIT.
016990*
017000*----------------------------------------------------------------
017010*    SECTION 1 OF THE REPORT - QUADRANT SUMMARY (MEAN-SPLIT)
017020*    PLUS THE MEDIAN-SPLIT COUNTS FOLDED IN AS A SECOND TITLE
017030*    (CR-0118, CR-0330)
017040*----------------------------------------------------------------
017050 810-WRITE-QUADRANT-SUMM.
017060     MOVE 'SECTION 1 - QUADRANT SUMMARY (MEAN SPLIT)' TO
017070          SEC-TITLE-TEXT.
017080     WRITE RPTOUT-REC FROM WS-SEC-TITLE AFTER ADVANCING 2.
017090     WRITE RPTOUT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
017100     ADD 3 TO WS-LINES-ON-PAGE.
017110     IF WS-AGG-COUNT > 0
017120         PERFORM 812-WRITE-QUAD-LABEL-LINE
017130             VARYING WS-QL-IDX FROM 1 BY 1
017140             UNTIL WS-QL-IDX > 4
017150     END-IF.
017160 810-EXIT.
017170     EXIT.
017180*
017190 812-WRITE-QUAD-LABEL-LINE.
017200     MOVE 0 TO WS-QS-COUNT.
017210     MOVE 0 TO WS-QS-VALUE-SUM.
017220     PERFORM 813-COUNT-QUAD-GROUP
017230         VARYING WS-AT-IDX FROM 1 BY 1
017240         UNTIL WS-AT-IDX > WS-AGG-COUNT.
017250     MOVE WS-QL-IDX               TO QS-QUAD-NO.
017260     MOVE WS-QL-NAME (WS-QL-IDX)  TO QS-QUAD-NAME.
017270     MOVE WS-QL-STRATEGY (WS-QL-IDX) TO QS-STRATEGY.
017280     MOVE WS-QS-COUNT             TO QS-COUNT.
017290     MOVE WS-QS-VALUE-SUM         TO QS-VALUE.
017300     WRITE RPTOUT-REC FROM WS-QUAD-SUMM-LINE AFTER ADVANCING 1.
017310     ADD 1 TO WS-LINES-ON-PAGE.
017320*
017330 813-COUNT-QUAD-GROUP.
017340     IF WS-AT-QUADRANT (WS-AT-IDX) = WS-QL-IDX
017350         ADD 1 TO WS-QS-COUNT
017360         ADD WS-AT-X-VALUE (WS-AT-IDX) TO WS-QS-VALUE-SUM
017370     END-IF.
017380*
017390*----------------------------------------------------------------
017400*    SECTION 2 OF THE REPORT - THE FULL AGGREGATE LISTING, ONE
017410*    LINE PER GROUP, IN TABLE (LOAD) ORDER, SHOWING BOTH THE
017420*    MEAN-SPLIT AND MEDIAN-SPLIT QUADRANT AND THE ABC CLASS
017430*    (CR-0118, CR-0330)
017440*----------------------------------------------------------------
017450 820-WRITE-AGG-LISTING.
017460     IF WS-LINES-ON-PAGE > 54
017470         PERFORM 815-NEW-PAGE
017480     END-IF
017490     MOVE 'SECTION 2 - AGGREGATE LISTING' TO SEC-TITLE-TEXT.
017500     WRITE RPTOUT-REC FROM WS-SEC-TITLE AFTER ADVANCING 2.
017510     WRITE RPTOUT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
017520     ADD 3 TO WS-LINES-ON-PAGE.
017530     IF WS-AGG-COUNT > 0
017540         PERFORM 822-WRITE-AGG-LINE
017550             VARYING WS-AT-IDX FROM 1 BY 1
017560             UNTIL WS-AT-IDX > WS-AGG-COUNT
017570     END-IF.
017580 820-EXIT.
017590     EXIT.
017600*
017610 822-WRITE-AGG-LINE.
017620     IF WS-LINES-ON-PAGE > 58
017630         PERFORM 815-NEW-PAGE
017640     END-IF
017650     MOVE WS-AT-KEY (WS-AT-IDX)       TO AL-KEY.
017660     MOVE WS-AT-QUANTITY (WS-AT-IDX)  TO AL-QUANTITY.
017670     MOVE WS-AT-AMOUNT (WS-AT-IDX)    TO AL-AMOUNT.
017680     MOVE WS-AT-PROFIT (WS-AT-IDX)    TO AL-PROFIT.
017690     MOVE WS-AT-QUAD-NAME (WS-AT-IDX) TO AL-QUAD-NAME.
017700     MOVE WS-AT-MED-QUAD-NAME (WS-AT-IDX) TO AL-MED-QUAD.
017710     MOVE WS-AT-ABC-CLASS (WS-AT-IDX) TO AL-ABC.
017720     WRITE RPTOUT-REC FROM WS-AGG-LIST-LINE AFTER ADVANCING 1.
017730     ADD 1 TO WS-LINES-ON-PAGE.
017740*
017750*----------------------------------------------------------------
017760*    SECTION 3 OF THE REPORT - PARETO/ABC RANKING, WALKED IN
017770*    DESCENDING ORDER VIA WS-PARETO-INDEX (CR-0330)
017780*----------------------------------------------------------------
017790 830-WRITE-PARETO-SECT.
017800     IF WS-LINES-ON-PAGE > 50
017810         PERFORM 815-NEW-PAGE
017820     END-IF
017830     MOVE 'SECTION 3 - PARETO / ABC RANKING' TO SEC-TITLE-TEXT.
017840     WRITE RPTOUT-REC FROM WS-SEC-TITLE AFTER ADVANCING 2.
017850     WRITE RPTOUT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
017860     ADD 3 TO WS-LINES-ON-PAGE.
017870     IF WS-AGG-COUNT > 0
017880         PERFORM 832-WRITE-PARETO-LINE
017890             VARYING WS-PI-IDX FROM 1 BY 1
017900             UNTIL WS-PI-IDX > WS-AGG-COUNT
017910     END-IF.
017920     WRITE RPTOUT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
017930     PERFORM 834-WRITE-PARETO-SUMMARY.
017940     ADD 1 TO WS-LINES-ON-PAGE.
017950 830-EXIT.
017960     EXIT.
017970*
017980 832-WRITE-PARETO-LINE.
017990     IF WS-LINES-ON-PAGE > 58
018000         PERFORM 815-NEW-PAGE
018010     END-IF
018020     SET WS-AT-IDX TO WS-PI-SUBSCRIPT (WS-PI-IDX).
018030     MOVE WS-PI-IDX                  TO PL-RANK.
018040     MOVE WS-AT-KEY (WS-AT-IDX)      TO PL-KEY.
018050     MOVE WS-AT-RANK-VALUE (WS-AT-IDX) TO PL-VALUE.
018060     IF WS-PARETO-GRAND-TOTAL = 0
018070         MOVE 0 TO PL-ITEM-PCT
018080     ELSE
018090         COMPUTE PL-ITEM-PCT ROUNDED =
018100             WS-AT-RANK-VALUE (WS-AT-IDX) * 100 /
018110             WS-PARETO-GRAND-TOTAL
018120     END-IF
018130     MOVE WS-AT-CUM-PCT (WS-AT-IDX)  TO PL-CUM-PCT.
018140     MOVE WS-AT-ABC-CLASS (WS-AT-IDX) TO PL-CLASS.
018150     WRITE RPTOUT-REC FROM WS-PARETO-LINE AFTER ADVANCING 1.
018160     ADD 1 TO WS-LINES-ON-PAGE.
018170*
018180*----------------------------------------------------------------
018190*    PARETO SUMMARY/STATISTICS BLOCK - CORE (CLASS A) ITEM COUNT
018200*    AND PERCENT, TOTAL ITEM COUNT AND GRAND TOTAL, CORE VALUE
018210*    PERCENT, AND THE MEAN/MEDIAN OF THE RANKING MEASURE.  UNTIL
018220*    CR-0561 THESE FIGURES WENT TO THE OPERATOR CONSOLE ONLY
018230*    (SEE 900-CLEANUP) AND NEVER REACHED RPTOUT (CR-0561)
018240*----------------------------------------------------------------
018250 834-WRITE-PARETO-SUMMARY.
018260     IF WS-LINES-ON-PAGE > 53
018270         PERFORM 815-NEW-PAGE
018280     END-IF
018290     MOVE 'CORE (CLASS A) ITEM COUNT'  TO PS-LABEL.
018300     MOVE WS-CORE-COUNT               TO PS-COUNT.
018310     MOVE WS-CORE-COUNT-PCT           TO PS-PCT.
018320     MOVE 0                           TO PS-AMOUNT.
018330     WRITE RPTOUT-REC FROM WS-PARETO-SUMM-LINE AFTER ADVANCING 1.
018340     MOVE 'TOTAL ITEM COUNT / TOTAL'   TO PS-LABEL.
018350     MOVE WS-AGG-COUNT                TO PS-COUNT.
018360     MOVE 0                           TO PS-PCT.
018370     MOVE WS-PARETO-GRAND-TOTAL       TO PS-AMOUNT.
018380     WRITE RPTOUT-REC FROM WS-PARETO-SUMM-LINE AFTER ADVANCING 1.
018390     MOVE 'CORE VALUE PERCENT'        TO PS-LABEL.
018400     MOVE 0                           TO PS-COUNT.
018410     MOVE WS-CORE-VALUE-PCT           TO PS-PCT.
018420     MOVE 0                           TO PS-AMOUNT.
018430     WRITE RPTOUT-REC FROM WS-PARETO-SUMM-LINE AFTER ADVANCING 1.
018440     MOVE 'MEAN OF RANKING MEASURE'    TO PS-LABEL.
018450     MOVE 0                           TO PS-COUNT PS-PCT.
018460     MOVE WS-PARETO-MEAN              TO PS-AMOUNT.
018470     WRITE RPTOUT-REC FROM WS-PARETO-SUMM-LINE AFTER ADVANCING 1.
018480     MOVE 'MEDIAN OF RANKING MEASURE'  TO PS-LABEL.
018490     MOVE 0                           TO PS-COUNT PS-PCT.
018500     MOVE WS-PARETO-MEDIAN            TO PS-AMOUNT.
018510     WRITE RPTOUT-REC FROM WS-PARETO-SUMM-LINE AFTER ADVANCING 1.
018520     ADD 4 TO WS-LINES-ON-PAGE.
018530*
018540*----------------------------------------------------------------
018550*    SECTION 4 OF THE REPORT - DISTRIBUTION-BAND, COST-RATE,
018560*    PRICE AND MARGIN-LEVEL DISTRIBUTIONS (CR-0204, CR-0447)
018570*----------------------------------------------------------------
018580 840-WRITE-DISTRIB-SECT.
018590     IF WS-LINES-ON-PAGE > 40
018600         PERFORM 815-NEW-PAGE
018610     END-IF
018620     MOVE 'SECTION 4 - DISTRIBUTION-BAND ANALYSIS' TO
018630          SEC-TITLE-TEXT.
018640     WRITE RPTOUT-REC FROM WS-SEC-TITLE AFTER ADVANCING 2.
018650     WRITE RPTOUT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
018660     ADD 3 TO WS-LINES-ON-PAGE.
018670     PERFORM 842-WRITE-BAND-LINE
018680         VARYING WS-BND-IDX FROM 1 BY 1 UNTIL WS-BND-IDX > 5.
018690     WRITE RPTOUT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
018700     MOVE 'COST-RATE % DISTRIBUTION (10 EQUAL BANDS)' TO
018710          SEC-TITLE-TEXT.
018720     WRITE RPTOUT-REC FROM WS-SEC-TITLE AFTER ADVANCING 1.
018730     ADD 2 TO WS-LINES-ON-PAGE.
018740     PERFORM 844-WRITE-RATE-BIN-LINE
018750         VARYING WS-RB-IDX FROM 1 BY 1 UNTIL WS-RB-IDX > 10.
018760     WRITE RPTOUT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
018770     MOVE 'MARGIN-LEVEL DISTRIBUTION' TO SEC-TITLE-TEXT.
018780     WRITE RPTOUT-REC FROM WS-SEC-TITLE AFTER ADVANCING 1.
018790     ADD 2 TO WS-LINES-ON-PAGE.
018800     PERFORM 846-WRITE-MARGIN-LINE
018810         VARYING WS-MG-IDX FROM 1 BY 1 UNTIL WS-MG-IDX > 4.
018820     WRITE RPTOUT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
018830     MOVE 'PRICE DISTRIBUTION (10 EQUAL BANDS)' TO SEC-TITLE-TEXT.
018840     WRITE RPTOUT-REC FROM WS-SEC-TITLE AFTER ADVANCING 1.
018850     ADD 2 TO WS-LINES-ON-PAGE.
018860     PERFORM 848-WRITE-PRICE-BIN-LINE
018870         VARYING WS-PB-IDX FROM 1 BY 1 UNTIL WS-PB-IDX > 10.
018880     MOVE 'QTY-WEIGHTED MEAN PRICE' TO PLL-LABEL.
018890     MOVE 0                   TO PLL-COUNT.
018900     MOVE WS-PRICE-WT-MEAN    TO PLL-SUM.
018910     WRITE RPTOUT-REC FROM WS-PL-LINE AFTER ADVANCING 1.
018920     ADD 1 TO WS-LINES-ON-PAGE.
018930 840-EXIT.
018940     EXIT.
018950*
018960 842-WRITE-BAND-LINE.
018970     IF WS-LINES-ON-PAGE > 55
018980         PERFORM 815-NEW-PAGE
018990     END-IF
019000     MOVE WS-BND-LABEL (WS-BND-IDX)  TO DL-LABEL.
019010     MOVE WS-BND-COUNT (WS-BND-IDX)  TO DL-COUNT.
019020     MOVE WS-BND-PCT (WS-BND-IDX)    TO DL-PCT.
019030     MOVE WS-BND-SUM (WS-BND-IDX)    TO DL-SUM.
019040     MOVE 0                          TO DL-QTY-SUM DL-SHARE
019050                                        DL-CUM-SHARE.
019060     MOVE WS-BND-MEAN (WS-BND-IDX)   TO DL-MEAN.
019070     WRITE RPTOUT-REC FROM WS-DISTRIB-LINE AFTER ADVANCING 1.
019080     ADD 1 TO WS-LINES-ON-PAGE.
019090*
019100 844-WRITE-RATE-BIN-LINE.
019110     IF WS-LINES-ON-PAGE > 55
019120         PERFORM 815-NEW-PAGE
019130     END-IF
019140     MOVE WS-RB-IDX                  TO WS-BIN-NO-DISP.
019150     MOVE SPACES                     TO DL-LABEL.
019160     STRING 'BIN ' DELIMITED BY SIZE
019170            WS-BIN-NO-DISP DELIMITED BY SIZE
019180            INTO DL-LABEL.
019190     MOVE WS-RB-COUNT (WS-RB-IDX)    TO DL-COUNT.
019200     MOVE WS-RB-PCT (WS-RB-IDX)      TO DL-PCT.
019210     MOVE 0                          TO DL-SUM.
019220     MOVE 0                          TO DL-QTY-SUM DL-SHARE
019230                                        DL-CUM-SHARE.
019240     MOVE 0                          TO DL-MEAN.
019250     WRITE RPTOUT-REC FROM WS-DISTRIB-LINE AFTER ADVANCING 1.
019260     ADD 1 TO WS-LINES-ON-PAGE.
019270*
019280 846-WRITE-MARGIN-LINE.
019290     IF WS-LINES-ON-PAGE > 55
019300         PERFORM 815-NEW-PAGE
019310     END-IF
019320     MOVE WS-MG-LABEL (WS-MG-IDX)    TO DL-LABEL.
019330     MOVE WS-MG-COUNT (WS-MG-IDX)    TO DL-COUNT.
019340     MOVE WS-MG-PCT (WS-MG-IDX)      TO DL-PCT.
019350     MOVE 0                          TO DL-SUM.
019360     MOVE 0                          TO DL-QTY-SUM DL-SHARE
019370                                        DL-CUM-SHARE.
019380     MOVE WS-MG-MEAN (WS-MG-IDX)     TO DL-MEAN.
019390     WRITE RPTOUT-REC FROM WS-DISTRIB-LINE AFTER ADVANCING 1.
019400     ADD 1 TO WS-LINES-ON-PAGE.
019410*
019420*----------------------------------------------------------------
019430*    PRICE DISTRIBUTION - COUNT, COUNT PERCENT, QUANTITY SUM,
019440*    QUANTITY SHARE PERCENT AND CUMULATIVE QUANTITY SHARE PERCENT
019450*    PER BIN, PLUS THE QUANTITY-WEIGHTED MEAN PRICE PRINTED BY
019460*    840 ABOVE.  UNTIL CR-0561 THIS BREAKDOWN WAS COMPUTED IN
019470*    510-RATE-DISTRIB-PASS/526-PRICE-BIN-SHARES BUT NEVER
019480*    PRINTED (CR-0561)
019490*----------------------------------------------------------------
019500 848-WRITE-PRICE-BIN-LINE.
019510     IF WS-LINES-ON-PAGE > 55
019520         PERFORM 815-NEW-PAGE
019530     END-IF
019540     MOVE WS-PB-IDX                   TO WS-BIN-NO-DISP.
019550     MOVE SPACES                      TO DL-LABEL.
019560     STRING 'BIN ' DELIMITED BY SIZE
019570            WS-BIN-NO-DISP DELIMITED BY SIZE
019580            INTO DL-LABEL.
019590     MOVE WS-PB-COUNT (WS-PB-IDX)     TO DL-COUNT.
019600     IF WS-PRICE-QUALIFY-COUNT = 0
019610         MOVE 0 TO DL-PCT
019620     ELSE
019630         COMPUTE DL-PCT ROUNDED =
019640             WS-PB-COUNT (WS-PB-IDX) * 100 / WS-PRICE-QUALIFY-COUNT
019650     END-IF
019660     MOVE 0                           TO DL-SUM.
019670     MOVE WS-PB-QTY-SUM (WS-PB-IDX)   TO DL-QTY-SUM.
019680     MOVE WS-PB-QTY-SHARE (WS-PB-IDX) TO DL-SHARE.
019690     MOVE WS-PB-CUM-SHARE (WS-PB-IDX) TO DL-CUM-SHARE.
019700     MOVE 0                           TO DL-MEAN.
019710     WRITE RPTOUT-REC FROM WS-DISTRIB-LINE AFTER ADVANCING 1.
019720     ADD 1 TO WS-LINES-ON-PAGE.
019730*
019740*----------------------------------------------------------------
019750*    SECTION 5 OF THE REPORT - PROFIT/LOSS SPLIT (CR-0330)
019760*----------------------------------------------------------------
019770 850-WRITE-PROFIT-LOSS-SECT.
019780     IF WS-LINES-ON-PAGE > 50
019790         PERFORM 815-NEW-PAGE
019800     END-IF
019810     MOVE 'SECTION 5 - PROFIT / LOSS SPLIT' TO SEC-TITLE-TEXT.
019820     WRITE RPTOUT-REC FROM WS-SEC-TITLE AFTER ADVANCING 2.
019830     WRITE RPTOUT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
019840     ADD 3 TO WS-LINES-ON-PAGE.
019850     MOVE 'TOTAL GROUPS'      TO PLL-LABEL.
019860     MOVE WS-AGG-COUNT        TO PLL-COUNT.
019870     MOVE 0                  TO PLL-PCT.
019880     MOVE 0                  TO PLL-SUM.
019890     WRITE RPTOUT-REC FROM WS-PL-LINE AFTER ADVANCING 1.
019900     MOVE 'GROUPS AT A PROFIT' TO PLL-LABEL.
019910     MOVE WS-PROFIT-GROUPS    TO PLL-COUNT.
019920     MOVE WS-PROFIT-PCT       TO PLL-PCT.
019930     MOVE WS-PROFIT-SUM       TO PLL-SUM.
019940     WRITE RPTOUT-REC FROM WS-PL-LINE AFTER ADVANCING 1.
019950     MOVE 'GROUPS AT A LOSS'  TO PLL-LABEL.
019960     MOVE WS-LOSS-GROUPS      TO PLL-COUNT.
019970     MOVE WS-LOSS-PCT         TO PLL-PCT.
019980*    NEGATED SO THE TOTAL-LOSS FIGURE PRINTS AS AN ABSOLUTE
019990*    VALUE, NOT AS THE RAW (NEGATIVE) SUM CARRIED INTERNALLY
020000*    (CR-0590)
020010     COMPUTE WS-LOSS-SUM = WS-LOSS-SUM * -1.
020020     MOVE WS-LOSS-SUM         TO PLL-SUM.
020030     WRITE RPTOUT-REC FROM WS-PL-LINE AFTER ADVANCING 1.
020040     MOVE 'NET PROFIT (PROFIT - LOSS)' TO PLL-LABEL.
020050     MOVE 0                   TO PLL-COUNT.
020060     MOVE 0                   TO PLL-PCT.
020070     MOVE WS-NET-PROFIT       TO PLL-SUM.
020080     WRITE RPTOUT-REC FROM WS-PL-LINE AFTER ADVANCING 1.
020090     ADD 4 TO WS-LINES-ON-PAGE.
020100 850-EXIT.
020110     EXIT.
020120*
020130*----------------------------------------------------------------
020140*    SECTION 6 OF THE REPORT - TOP-TEN CONTRIBUTORS, ONE BLOCK PER
020150*    RANKING MEASURE (ORDER SET BY 704-SET-CONTRIB-MEASURES), EACH
020160*    WALKED IN DESCENDING ORDER VIA WS-CM-RANK.  BEFORE CR-0561
020170*    THIS WAS A SINGLE PROFIT-ONLY BLOCK MIS-TITLED "SECTION 7"
020180*    (CR-0330, CR-0561)
020190*----------------------------------------------------------------
020200 860-WRITE-CONTRIB-SECT.
020210     IF WS-LINES-ON-PAGE > 45
020220         PERFORM 815-NEW-PAGE
020230     END-IF
020240     MOVE 'SECTION 6 - TOP CONTRIBUTORS' TO
020250          SEC-TITLE-TEXT.
020260     WRITE RPTOUT-REC FROM WS-SEC-TITLE AFTER ADVANCING 2.
020270     WRITE RPTOUT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
020280     ADD 3 TO WS-LINES-ON-PAGE.
020290     PERFORM 861-WRITE-ONE-MEASURE-BLOCK
020300         VARYING WS-CM-IDX FROM 1 BY 1 UNTIL WS-CM-IDX > 3.
020310 860-EXIT.
020320     EXIT.
020330*
020340*----------------------------------------------------------------
020350*    ONE TOP-TEN BLOCK - MEASURE SUB-HEADING FOLLOWED BY ITS
020360*    RANKED LINES (CR-0561)
020370*----------------------------------------------------------------
020380 861-WRITE-ONE-MEASURE-BLOCK.
020390     IF WS-LINES-ON-PAGE > 50
020400         PERFORM 815-NEW-PAGE
020410     END-IF
020420     MOVE SPACES TO SEC-TITLE-TEXT.
020430     STRING 'TOP TEN BY ' DELIMITED BY SIZE
020440            WS-CM-NAME (WS-CM-IDX) DELIMITED BY SIZE
020450            INTO SEC-TITLE-TEXT.
020460     WRITE RPTOUT-REC FROM WS-SEC-TITLE AFTER ADVANCING 1.
020470     ADD 1 TO WS-LINES-ON-PAGE.
020480     IF WS-CM-COUNT (WS-CM-IDX) > 0
020490         PERFORM 862-WRITE-CONTRIB-LINE
020500             VARYING WS-CM-RANK-IDX FROM 1 BY 1
020510             UNTIL WS-CM-RANK-IDX > WS-CM-COUNT (WS-CM-IDX)
020520     END-IF.
020530     WRITE RPTOUT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
020540     ADD 1 TO WS-LINES-ON-PAGE.
020550*
020560 862-WRITE-CONTRIB-LINE.
020570     IF WS-LINES-ON-PAGE > 58
020580         PERFORM 815-NEW-PAGE
020590     END-IF
020600     SET WS-AT-IDX TO
020610          WS-CM-RANK-SUBSCR (WS-CM-IDX, WS-CM-RANK-IDX).
020620     MOVE WS-CM-RANK-IDX              TO CL-RANK.
020630     MOVE WS-AT-KEY (WS-AT-IDX)       TO CL-KEY.
020640     MOVE WS-CM-NAME (WS-CM-IDX)      TO CL-MEASURE.
020650     MOVE WS-CM-RANK-VALUE (WS-CM-IDX, WS-CM-RANK-IDX)
020660         TO CL-VALUE.
020670     MOVE WS-CM-RANK-PCT (WS-CM-IDX, WS-CM-RANK-IDX)   TO CL-PCT.
020680     WRITE RPTOUT-REC FROM WS-CONTRIB-LINE AFTER ADVANCING 1.
020690     ADD 1 TO WS-LINES-ON-PAGE.
020700*
020710*================================================================*
020720*    SECTION 870 - WRITE THE FINAL AGGWORK-TO-AGGOUT PASS, NOW
020730*    THAT EVERY GROUP CARRIES ITS QUADRANT AND PARETO RESULTS
020740*    (CR-0330)
020750*================================================================*
020760 870-WRITE-AGG-OUTPUT.
020770     IF WS-AGG-COUNT > 0
020780         PERFORM 872-WRITE-ONE-AGG-OUT
020790             VARYING WS-AT-IDX FROM 1 BY 1
020800             UNTIL WS-AT-IDX > WS-AGG-COUNT
020810     END-IF.
020820 870-EXIT.
020830     EXIT.
020840*
020850 872-WRITE-ONE-AGG-OUT.
020860     MOVE WS-AT-KEY (WS-AT-IDX)          TO VA-GROUP-KEY.
020870     MOVE WS-AT-QUANTITY (WS-AT-IDX)     TO VA-AGG-QUANTITY.
020880     MOVE WS-AT-AMOUNT (WS-AT-IDX)       TO VA-AGG-AMOUNT.
020890     MOVE WS-AT-PROFIT (WS-AT-IDX)       TO VA-AGG-PROFIT.
020900     MOVE WS-AT-TOTAL-COST (WS-AT-IDX)   TO VA-AGG-TOTAL-COST.
020910     MOVE WS-AT-PROFIT-PER-TON (WS-AT-IDX) TO VA-PROFIT-PER-TON.
020920     MOVE WS-AT-COST-RATE (WS-AT-IDX)    TO VA-COST-RATE.
020930     MOVE WS-AT-QUADRANT (WS-AT-IDX)     TO VA-QUADRANT.
020940     MOVE WS-AT-CUM-VALUE (WS-AT-IDX)    TO VA-CUM-VALUE.
020950     MOVE WS-AT-CUM-PCT (WS-AT-IDX)      TO VA-CUM-PCT.
020960     MOVE WS-AT-ABC-CLASS (WS-AT-IDX)    TO VA-ABC-CLASS.
020970     WRITE AGGOUT-REC FROM VA-AGG-RECORD.
020980     IF NOT AGGOUT-OK
020990         MOVE 'AGGOUT WRITE FAILED' TO WS-ABEND-MSG
021000         PERFORM 990-ABEND THRU 990-EXIT
021010     END-IF.
021020*
021030*================================================================*
021040*    SECTION 900 - CLEANUP.  DISPLAY RUN TOTALS AND CLOSE THE
021050*    OUTPUT FILES (CONVWORK AND RUNPARM ARE ALREADY CLOSED BY
021060*    THE TIME WE GET HERE)
021070*================================================================*
021080 900-CLEANUP.
021090     DISPLAY 'VALRPT - RUN TOTALS FOLLOW'.
021100     DISPLAY 'GROUPS LOADED FROM AGGWORK ... ' WS-AGG-COUNT.
021110     DISPLAY 'GROUPS AT A PROFIT ......... ' WS-PROFIT-GROUPS.
021120     DISPLAY 'GROUPS AT A LOSS ............' WS-LOSS-GROUPS.
021130     DISPLAY 'CORE (80 PCT) GROUP COUNT ... ' WS-CORE-COUNT.
021140     DISPLAY 'CONVWORK RECORDS RE-READ .... ' WS-RATE-RECS-READ.
021150     CLOSE AGGWORK
021160           AGGOUT
021170           RPTOUT.
021180 900-EXIT.
021190     EXIT.
021200*
021210*================================================================*
021220*    ABNORMAL TERMINATION - DISPLAY THE REASON AND SET A NON-
021230*    ZERO RETURN CODE FOR THE JOB SCHEDULER (CR-0118)
021240*================================================================*
021250 990-ABEND.
021260     DISPLAY '*** VALRPT ABEND *** ' WS-ABEND-MSG.
021270     MOVE 16 TO RETURN-CODE.
021280     GOBACK.
021290 990-EXIT.
021300     EXIT.
