000010*================================================================*
000020*   COPY MEMBER    :  VALDET                                     *
000030*   DESCRIPTION    :  SALES DETAIL RECORD - ONE LINE PER SALE    *
000040*                     TRANSACTION AS EXTRACTED FROM THE ORDER    *
000050*                     BILLING SYSTEM FOR THE VALUE ANALYSIS RUN. *
000060*   USED BY        :  VALDTL (INPUT / CONVERTED WORK OUTPUT)     *
000070*                     VALRPT (RE-READ OF CONVERTED WORK FOR THE  *
000080*                     RATE-DISTRIBUTION PASS)                    *
000090*================================================================*
000100*   MAINTENANCE LOG                                              *
000110*   DATE       INIT  REQUEST    DESCRIPTION                      *
000120*   ---------  ----  ---------  ------------------------------  *
000130*   03/14/89   RCH   CR-0118    ORIGINAL LAYOUT.                 *
000140*   09/02/91   RCH   CR-0204    ADDED SEA/LAND FREIGHT AND       *
000150*                               AGENCY FEE COMPONENTS.           *
000160*   11/30/98   MDT   Y2K-011    REVIEWED FOR Y2K - NO DATE       *
000170*                               FIELDS ON THIS RECORD, NO CHANGE.*
000180*   06/19/03   PDQ   CR-0512    WIDENED ALT-KEY REDEFINES TO     *
000190*                               COVER FULL DETAIL AREA.          *
000200*================================================================*
000210 01  VD-SALES-DETAIL.
000220*    -------------------------------------------------------
000230*    KEY / DESCRIPTIVE FIELDS - ONE OF THESE THREE IS THE
000240*    GROUP KEY DEPENDING ON THE RUN'S VP-ANALYSIS-TYPE
000250*    -------------------------------------------------------
000260     05  VD-PRODUCT-NAME             PIC X(20).
000270     05  VD-CUSTOMER-NAME            PIC X(20).
000280     05  VD-REGION-NAME              PIC X(10).
000290*    -------------------------------------------------------
000300*    QUANTITY - STORED IN KG OR TONS PER VP-QTY-UNIT
000310*    -------------------------------------------------------
000320     05  VD-QUANTITY                 PIC S9(7)V999.
000330     05  VD-UNIT-PRICE               PIC S9(7)V99.
000340*    -------------------------------------------------------
000350*    MONEY FIELDS - STORED IN YUAN OR WAN-YUAN PER
000360*    VP-AMT-UNIT (COST/FREIGHT/FEE ARE NOT CONVERTED)
000370*    -------------------------------------------------------
000380     05  VD-AMOUNT                   PIC S9(9)V99.
000390     05  VD-COST                     PIC S9(9)V99.
000400     05  VD-PROFIT                   PIC S9(9)V99.
000410     05  VD-SEA-FREIGHT              PIC S9(7)V99.
000420     05  VD-LAND-FREIGHT             PIC S9(7)V99.
000430     05  VD-AGENCY-FEE               PIC S9(7)V99.
000440     05  FILLER                      PIC X(05).
000450*----------------------------------------------------------------
000460*    ALTERNATE VIEW - GROUP-KEY-ONLY, USED WHEN A PARAGRAPH
000470*    ONLY NEEDS TO COMPARE THE THREE POSSIBLE KEY FIELDS
000480*    WITHOUT REFERRING TO EACH ONE BY NAME (CR-0512)
000490*----------------------------------------------------------------
000500 01  VD-SALES-DETAIL-ALT REDEFINES VD-SALES-DETAIL.
000510     05  VD-ALT-KEY-AREA.
000520         10  VD-ALT-PRODUCT-NAME     PIC X(20).
000530         10  VD-ALT-CUSTOMER-NAME    PIC X(20).
000540         10  VD-ALT-REGION-NAME      PIC X(10).
000550     05  FILLER                      PIC X(84).
