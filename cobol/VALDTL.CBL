000100*================================================================*
000110*  PROGRAM     :  VALDTL                                        *
000120*  AUTHOR      :  R. CHIRINOS                                   *
000130*  INSTALLATION:  IBM-BCP                                       *
000140*  DATE-WRITTEN:  03/14/1989                                    *
000150*  DATE-COMPILED:                                                *
000160*  SECURITY    :  NONE                                          *
000170*================================================================*
000180*  CUSTOMER/SKU VALUE ANALYSIS - DETAIL AND AGGREGATION STEP    *
000190*                                                                *
000200*  READS THE RUN PARAMETER RECORD TO FIND OUT WHICH DIMENSION   *
000210*  (PRODUCT, CUSTOMER OR REGION) THIS RUN IS ANALYZING, READS   *
000220*  THE SALES DETAIL EXTRACT SEQUENTIALLY (IT IS NOT SORTED),    *
000230*  CONVERTS QUANTITY AND MONEY UNITS ON EVERY DETAIL LINE, AND  *
000240*  BUILDS A ONE-LEVEL AGGREGATE (BY PRODUCT, CUSTOMER OR        *
000250*  REGION) IN A WORKING-STORAGE TABLE.  THE CONVERTED DETAIL IS *
000260*  WRITTEN TO A WORK FILE FOR VALRPT'S RATE-DISTRIBUTION PASS,  *
000270*  AND THE AGGREGATE TABLE IS WRITTEN TO A SECOND WORK FILE     *
000280*  FOR VALRPT TO CLASSIFY AND REPORT.                           *
000290*================================================================*
000300*  MAINTENANCE LOG                                               *
000310*  DATE       INIT  REQUEST    DESCRIPTION                       *
000320*  ---------  ----  ---------  -------------------------------  *
000330*  03/14/89   RCH   CR-0118    ORIGINAL PROGRAM - PRODUCT-ONLY   *
000340*                              AGGREGATION, NO UNIT CONVERSION.  *
000350*  09/02/91   RCH   CR-0204    ADDED CUSTOMER AND REGION         *
000360*                              DIMENSIONS, KG/T AND YU/WY UNIT   *
000370*                              CONVERSION, FREIGHT AND AGENCY    *
000380*                              FEE COMPONENTS.                   *
000390*  04/18/94   RCH   CR-0330    ADDED FIELD-VALIDATION STEP (GROUP*
000400*                              FIELD AND NUMERIC-MEASURE CHECK). *
000410*  11/30/98   MDT   Y2K-011    REVIEWED - PROGRAM CARRIES NO     *
000420*                              2-DIGIT YEAR FIELDS, NO CHANGE    *
000430*                              REQUIRED FOR CENTURY ROLLOVER.    *
000440*  06/19/03   PDQ   CR-0512    RAISED GROUP TABLE FROM 200 TO    *
000450*                              500 ENTRIES - CUSTOMER RUNS WERE  *
000460*                              OVERFLOWING THE TABLE.            *
000470*  02/09/07   PDQ   CR-0588    ADDED DROPPED-RECORD COUNTER AND  *
000480*                              DISPLAY OF DROPPED COUNT AT       *
000490*                              END-OF-JOB FOR OPERATOR REVIEW.   *
000500*  05/06/08   TWK   CR-0591    MOVED WS-GRP-IDX TO A GENUINE     *
000510*                              77-LEVEL PER THE SHOP STANDARD -  *
000520*                              WS-TBL-IDX STAYS AN INDEXED-BY    *
000530*                              INDEX-NAME, SINCE 140-ACCUM-      *
000540*                              GROUP-TABLE'S SEARCH OF WS-GRP-   *
000550*                              ENTRY REQUIRES IT.                *
000560*================================================================*
000570 IDENTIFICATION DIVISION.
000580 PROGRAM-ID.    VALDTL.
000590 AUTHOR.        R. CHIRINOS.
000600 INSTALLATION.  IBM-BCP.
000610 DATE-WRITTEN.  03/14/1989.
000620 DATE-COMPILED.
000630 SECURITY.      NONE.
000640 ENVIRONMENT DIVISION.
000650 CONFIGURATION SECTION.
000660 SOURCE-COMPUTER.   IBM-370.
000670 OBJECT-COMPUTER.   IBM-370.
000680 SPECIAL-NAMES.
000690     SWITCH-0 IS UPSI-TEST-RUN
000700         ON STATUS IS TEST-RUN-REQUESTED
000710         OFF STATUS IS PRODUCTION-RUN.
000720 INPUT-OUTPUT SECTION.
000730 FILE-CONTROL.
000740     SELECT RUNPARM
000750         ASSIGN TO RUNPARM
000760         ORGANIZATION IS SEQUENTIAL
000770         FILE STATUS IS FS-STAT-RUNPARM.
000780*
000790     SELECT SLSDET
000800         ASSIGN TO SLSDET
000810         ORGANIZATION IS SEQUENTIAL
000820         FILE STATUS IS FS-STAT-SLSDET.
000830*
000840     SELECT CONVWORK
000850         ASSIGN TO CONVWORK
000860         ORGANIZATION IS SEQUENTIAL
000870         FILE STATUS IS FS-STAT-CONVWORK.
000880*
000890     SELECT AGGWORK
000900         ASSIGN TO AGGWORK
000910         ORGANIZATION IS SEQUENTIAL
000920         FILE STATUS IS FS-STAT-AGGWORK.
000930*
000940 DATA DIVISION.
000950 FILE SECTION.
000960 FD  RUNPARM
000970     RECORDING MODE IS F
000980     LABEL RECORDS ARE STANDARD
000990     RECORD CONTAINS 20 CHARACTERS
001000     DATA RECORD IS RUNPARM-REC.
001010 01  RUNPARM-REC                     PIC X(20).
001020*
001030 FD  SLSDET
001040     RECORDING MODE IS F
001050     LABEL RECORDS ARE STANDARD
001060     RECORD CONTAINS 134 CHARACTERS
001070     DATA RECORD IS SLSDET-REC.
001080 01  SLSDET-REC                      PIC X(134).
001090*
001100 FD  CONVWORK
001110     RECORDING MODE IS F
001120     LABEL RECORDS ARE STANDARD
001130     RECORD CONTAINS 134 CHARACTERS
001140     DATA RECORD IS CONVWORK-REC.
001150 01  CONVWORK-REC                    PIC X(134).
001160*
001170 FD  AGGWORK
001180     RECORDING MODE IS F
001190     LABEL RECORDS ARE STANDARD
001200     RECORD CONTAINS 110 CHARACTERS
001210     DATA RECORD IS AGGWORK-REC.
001220 01  AGGWORK-REC                     PIC X(110).
001230*
001240 WORKING-STORAGE SECTION.
001250*    GROUP-TABLE REBUILD/DISPLAY SUBSCRIPT - PLAIN 77-LEVEL
001260*    COUNTER, NOT AN INDEX-NAME, SINCE IT IS ONLY EVER SET BY A
001270*    PERFORM VARYING, NEVER SEARCHED (CR-0591)
001280 77  WS-GRP-IDX                       PIC S9(4) COMP VALUE 0.
001290*----------------------------------------------------------------
001300*    SWITCHES
001310*----------------------------------------------------------------
001320 01  WS-SWITCHES.
001330     05  SW-END-OF-DETAIL            PIC X(01) VALUE 'N'.
001340         88  END-OF-DETAIL               VALUE 'Y'.
001350         88  NOT-END-OF-DETAIL           VALUE 'N'.
001360     05  SW-GROUP-FOUND               PIC X(01) VALUE 'N'.
001370         88  GROUP-FOUND                 VALUE 'Y'.
001380         88  GROUP-NOT-FOUND             VALUE 'N'.
001390     05  FILLER                      PIC X(08).
001400*----------------------------------------------------------------
001410*    FILE STATUS FIELDS
001420*----------------------------------------------------------------
001430 01  WS-FILE-STATUS-CODES.
001440     05  FS-STAT-RUNPARM              PIC X(02).
001450         88  RUNPARM-OK                    VALUE '00'.
001460     05  FS-STAT-SLSDET                PIC X(02).
001470         88  SLSDET-OK                    VALUE '00'.
001480     05  FS-STAT-CONVWORK             PIC X(02).
001490         88  CONVWORK-OK                  VALUE '00'.
001500     05  FS-STAT-AGGWORK              PIC X(02).
001510         88  AGGWORK-OK                   VALUE '00'.
001520     05  FILLER                      PIC X(08).
001530*----------------------------------------------------------------
001540*    COUNTERS AND ACCUMULATORS
001550*----------------------------------------------------------------
001560 01  WS-CONTADORES.
001570     05  WS-RECS-READ                 PIC S9(7) COMP VALUE 0.
001580     05  WS-RECS-CONVERTED            PIC S9(7) COMP VALUE 0.
001590     05  WS-RECS-DROPPED              PIC S9(7) COMP VALUE 0.
001600     05  WS-GRP-COUNT                 PIC S9(4) COMP VALUE 0.
001610     05  WS-GRP-MAX                   PIC S9(4) COMP VALUE 500.
001620     05  FILLER                       PIC X(04).
001630*----------------------------------------------------------------
001640*    CURRENT DATE - ACCEPTED FROM THE SYSTEM AT HOUSEKEEPING
001650*    TIME AND SHOWN ON THE END-OF-JOB CONTROL DISPLAY
001660*----------------------------------------------------------------
001670 01  WS-CURRENT-DATE.
001680     05  WS-CD-YYYY                   PIC 9(04).
001690     05  WS-CD-MM                     PIC 9(02).
001700     05  WS-CD-DD                     PIC 9(02).
001710     05  FILLER                       PIC X(04).
001720 01  WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE.
001730     05  WS-CD-CCYY                   PIC 9(08).
001740     05  FILLER                       PIC X(04).
001750*----------------------------------------------------------------
001760*    WORKING COPY OF THE RUN PARAMETER RECORD
001770*----------------------------------------------------------------
001780 01  WS-RUN-PARM.
001790     COPY VALPARM.
001800*----------------------------------------------------------------
001810*    WORKING COPY OF ONE SALES DETAIL RECORD - READ, CONVERTED,
001820*    THEN WRITTEN BACK OUT TO CONVWORK IN PLACE
001830*----------------------------------------------------------------
001840 01  WS-DETAIL.
001850     COPY VALDET.
001860*----------------------------------------------------------------
001870*    WORKING COPY OF ONE AGGREGATED-RECORD BUFFER - BUILT FROM
001880*    THE GROUP TABLE AND WRITTEN TO AGGWORK ONE ENTRY AT A TIME
001890*----------------------------------------------------------------
001900 01  WS-AGG-OUT.
001910     COPY VALAGG.
001920*----------------------------------------------------------------
001930*    UNIT-CONVERSION AND DERIVED-METRIC WORK FIELDS
001940*----------------------------------------------------------------
001950 01  WS-CALC-VARS.
001960     05  WS-GRP-KEY-CANDIDATE         PIC X(20).
001970     05  WS-MEASURE-OK                PIC X(01) VALUE 'N'.
001980         88  AT-LEAST-ONE-MEASURE-OK      VALUE 'Y'.
001990     05  FILLER                       PIC X(04).
002000*----------------------------------------------------------------
002010*    ONE-LEVEL AGGREGATE TABLE - GROUP KEY MAY BE A PRODUCT,
002020*    CUSTOMER OR REGION NAME DEPENDING ON VP-ANALYSIS-TYPE.
002030*    A SEQUENTIAL SEARCH IS USED BECAUSE SLSDET IS NOT SORTED
002040*    ON THE GROUP KEY (CR-0204, RAISED TO 500 BY CR-0512).
002050*----------------------------------------------------------------
002060 01  WS-GROUP-TABLE.
002070     05  WS-GRP-ENTRY OCCURS 500 TIMES INDEXED BY WS-TBL-IDX.
002080         10  WS-GRP-KEY               PIC X(20) VALUE SPACES.
002090         10  WS-GRP-QTY               PIC S9(9)V999   COMP-3
002100                                       VALUE 0.
002110         10  WS-GRP-AMOUNT            PIC S9(9)V99    COMP-3
002120                                       VALUE 0.
002130         10  WS-GRP-PROFIT            PIC S9(9)V99    COMP-3
002140                                       VALUE 0.
002150         10  WS-GRP-COST              PIC S9(9)V99    COMP-3
002160                                       VALUE 0.
002170         10  WS-GRP-SEA-FREIGHT       PIC S9(7)V99    COMP-3
002180                                       VALUE 0.
002190         10  WS-GRP-LAND-FREIGHT      PIC S9(7)V99    COMP-3
002200                                       VALUE 0.
002210         10  WS-GRP-AGENCY-FEE        PIC S9(7)V99    COMP-3
002220                                       VALUE 0.
002230         10  WS-GRP-TOTAL-COST        PIC S9(9)V99    COMP-3
002240                                       VALUE 0.
002250         10  WS-GRP-PROFIT-PER-TON    PIC S9(7)V99    COMP-3
002260                                       VALUE 0.
002270         10  WS-GRP-COST-RATE         PIC S9(3)V9999  COMP-3
002280                                       VALUE 0.
002290         10  FILLER                   PIC X(04).
002300*----------------------------------------------------------------
002310*    ALTERNATE VIEW OF THE GROUP TABLE - USED ONLY BY THE
002320*    DIAGNOSTIC DUMP PARAGRAPH WHEN UPSI-TEST-RUN IS ON
002330*    (CR-0512)
002340*----------------------------------------------------------------
002350 01  WS-GROUP-TABLE-ALT REDEFINES WS-GROUP-TABLE.
002360     05  WS-GRP-ENTRY-ALT OCCURS 500 TIMES.
002370         10  WS-GRP-ALT-KEY           PIC X(20).
002380         10  FILLER                   PIC X(46).
002390*----------------------------------------------------------------
002400*    ABEND MESSAGE WORK AREA
002410*----------------------------------------------------------------
002420 01  WS-ABEND-MSG                     PIC X(60) VALUE SPACES.
002430*
002440 PROCEDURE DIVISION.
002450 000-TOP-LEVEL.
002460     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
002470     PERFORM 100-DETAIL-PASS THRU 100-EXIT
002480         UNTIL END-OF-DETAIL.
002490     PERFORM 200-RE-DERIVE-AGGREGATES THRU 200-EXIT.
002500     PERFORM 800-CLEANUP THRU 800-EXIT.
002510     GOBACK.
002520*
002530*----------------------------------------------------------------
002540*    HOUSEKEEPING - OPEN FILES, GET THE RUN DATE, VALIDATE THE
002550*    RUN PARAMETERS AND FIELDS, PRIME THE DETAIL READ
002560*----------------------------------------------------------------
002570 000-HOUSEKEEPING.
002580     ACCEPT WS-CD-CCYY FROM DATE YYYYMMDD.
002590     DISPLAY 'VALDTL - VALUE ANALYSIS DETAIL/AGGREGATION STEP'.
002600     DISPLAY 'RUN DATE ' WS-CD-CCYY.
002610     OPEN INPUT  RUNPARM
002620                 SLSDET.
002630     OPEN OUTPUT CONVWORK
002640                 AGGWORK.
002650     IF NOT RUNPARM-OK
002660         MOVE 'RUNPARM OPEN FAILED' TO WS-ABEND-MSG
002670         PERFORM 990-ABEND THRU 990-EXIT
002680     END-IF
002690     IF NOT SLSDET-OK
002700         MOVE 'SLSDET OPEN FAILED' TO WS-ABEND-MSG
002710         PERFORM 990-ABEND THRU 990-EXIT
002720     END-IF
002730     PERFORM 010-READ-RUN-PARM THRU 010-EXIT.
002740     PERFORM 020-VALIDATE-FIELDS THRU 020-EXIT.
002750 000-EXIT.
002760     EXIT.
002770*
002780*----------------------------------------------------------------
002790*    READ THE ONE RUN-PARAMETER RECORD AND CONFIRM THE ANALYSIS
002800*    TYPE IS ONE OF THE THREE THE SUITE UNDERSTANDS - THAT
002810*    ANALYSIS TYPE IS WHAT DETERMINES THE GROUP FIELD (CR-0330)
002820*----------------------------------------------------------------
002830 010-READ-RUN-PARM.
002840     READ RUNPARM INTO WS-RUN-PARM
002850         AT END
002860             MOVE 'NO RUN PARAMETER RECORD PRESENT'
002870                 TO WS-ABEND-MSG
002880             PERFORM 990-ABEND THRU 990-EXIT
002890     END-READ
002900     IF NOT VP-ANALYSIS-PRODUCT
002910        AND NOT VP-ANALYSIS-CUSTOMER
002920        AND NOT VP-ANALYSIS-REGION
002930         STRING 'MISSING GROUP FIELD - ANALYSIS TYPE '
002940             VP-ANALYSIS-TYPE ' IS NOT VALID'
002950             DELIMITED BY SIZE INTO WS-ABEND-MSG
002960         PERFORM 990-ABEND THRU 990-EXIT
002970     END-IF.
002980 010-EXIT.
002990     EXIT.
003000*
003010*----------------------------------------------------------------
003020*    FIELD VALIDATION - CONFIRM AT LEAST ONE NUMERIC MEASURE
003030*    (QUANTITY, PROFIT OR AMOUNT) IS PRESENT ON THE FIRST
003040*    DETAIL RECORD.  THIS READ ALSO PRIMES THE DETAIL PASS
003050*    LOOP BELOW (CR-0330).
003060*----------------------------------------------------------------
003070 020-VALIDATE-FIELDS.
003080     PERFORM 150-READ-NEXT-DETAIL THRU 150-EXIT.
003090     IF END-OF-DETAIL
003100         DISPLAY 'VALDTL - WARNING - NO SALES DETAIL RECORDS'
003110         GO TO 020-EXIT
003120     END-IF
003130     IF VD-QUANTITY NOT NUMERIC
003140        AND VD-PROFIT NOT NUMERIC
003150        AND VD-AMOUNT NOT NUMERIC
003160         MOVE 'MISSING MEASURE - QUANTITY, PROFIT AND AMOUNT'
003170              TO WS-ABEND-MSG
003180         PERFORM 990-ABEND THRU 990-EXIT
003190     ELSE
003200         SET AT-LEAST-ONE-MEASURE-OK TO TRUE
003210     END-IF.
003220 020-EXIT.
003230     EXIT.
003240*
003250*----------------------------------------------------------------
003260*    DETAIL PASS - ONE ITERATION PER SALES DETAIL RECORD
003270*    ALREADY IN WS-DETAIL (PRIMED BY 020- OR BY 150- BELOW)
003280*----------------------------------------------------------------
003290 100-DETAIL-PASS.
003300     ADD 1 TO WS-RECS-READ.
003310     PERFORM 110-CONVERT-UNITS THRU 110-EXIT.
003320     PERFORM 130-WRITE-CONVERTED THRU 130-EXIT.
003330     PERFORM 140-ACCUM-GROUP-TABLE THRU 140-EXIT.
003340     PERFORM 150-READ-NEXT-DETAIL THRU 150-EXIT.
003350 100-EXIT.
003360     EXIT.
003370*
003380*----------------------------------------------------------------
003390*    UNIT CONVERSION - QUANTITY (KG TO TONS) AND MONEY (YUAN TO
003400*    WAN-YUAN) APPLIED IN PLACE ON WS-DETAIL BEFORE ANY
003410*    CALCULATION OR ACCUMULATION (CR-0204)
003420*----------------------------------------------------------------
003430 110-CONVERT-UNITS.
003440     IF VP-QTY-UNIT-KG
003450         COMPUTE VD-QUANTITY ROUNDED = VD-QUANTITY / 1000
003460     END-IF
003470     IF VP-AMT-UNIT-YUAN
003480         COMPUTE VD-AMOUNT  ROUNDED = VD-AMOUNT  / 10000
003490         COMPUTE VD-PROFIT ROUNDED = VD-PROFIT / 10000
003500     END-IF.
003510 110-EXIT.
003520     EXIT.
003530*
003540*----------------------------------------------------------------
003550*    WRITE THE CONVERTED DETAIL RECORD TO CONVWORK - VALRPT
003560*    RE-READS THIS FILE FOR ITS RATE-DISTRIBUTION PASS
003570*----------------------------------------------------------------
003580 130-WRITE-CONVERTED.
003590     MOVE WS-DETAIL TO CONVWORK-REC.
003600     WRITE CONVWORK-REC.
003610     ADD 1 TO WS-RECS-CONVERTED.
003620 130-EXIT.
003630     EXIT.
003640*
003650*----------------------------------------------------------------
003660*    ACCUMULATE THE CONVERTED RECORD INTO THE GROUP TABLE.  A
003670*    RECORD WITH A BLANK GROUP KEY OR WITH NO NUMERIC MEASURE
003680*    IS DROPPED FROM THE AGGREGATION (CR-0588 COUNTS IT).
003690*----------------------------------------------------------------
003700 140-ACCUM-GROUP-TABLE.
003710     EVALUATE TRUE
003720         WHEN VP-ANALYSIS-PRODUCT
003730             MOVE VD-PRODUCT-NAME  TO WS-GRP-KEY-CANDIDATE
003740         WHEN VP-ANALYSIS-CUSTOMER
003750             MOVE VD-CUSTOMER-NAME TO WS-GRP-KEY-CANDIDATE
003760         WHEN VP-ANALYSIS-REGION
003770             MOVE VD-REGION-NAME   TO WS-GRP-KEY-CANDIDATE
003780     END-EVALUATE
003790     IF WS-GRP-KEY-CANDIDATE = SPACES
003800        OR (VD-QUANTITY NOT NUMERIC AND VD-PROFIT NOT NUMERIC
003810                                    AND VD-AMOUNT NOT NUMERIC)
003820         ADD 1 TO WS-RECS-DROPPED
003830         GO TO 140-EXIT
003840     END-IF
003850     SET WS-TBL-IDX TO 1
003860     SEARCH WS-GRP-ENTRY
003870         AT END
003880             MOVE 'AGGREGATE TABLE FULL - RAISE WS-GRP-MAX'
003890                 TO WS-ABEND-MSG
003900             PERFORM 990-ABEND THRU 990-EXIT
003910         WHEN WS-GRP-KEY (WS-TBL-IDX) = WS-GRP-KEY-CANDIDATE
003920             PERFORM 141-ADD-TO-EXISTING-GROUP THRU 141-EXIT
003930         WHEN WS-GRP-KEY (WS-TBL-IDX) = SPACES
003940             PERFORM 142-ADD-NEW-GROUP THRU 142-EXIT
003950     END-SEARCH.
003960 140-EXIT.
003970     EXIT.
003980*
003990 141-ADD-TO-EXISTING-GROUP.
004000     ADD VD-QUANTITY      TO WS-GRP-QTY          (WS-TBL-IDX).
004010     ADD VD-AMOUNT        TO WS-GRP-AMOUNT       (WS-TBL-IDX).
004020     ADD VD-PROFIT        TO WS-GRP-PROFIT       (WS-TBL-IDX).
004030     ADD VD-COST          TO WS-GRP-COST         (WS-TBL-IDX).
004040     ADD VD-SEA-FREIGHT   TO WS-GRP-SEA-FREIGHT  (WS-TBL-IDX).
004050     ADD VD-LAND-FREIGHT  TO WS-GRP-LAND-FREIGHT (WS-TBL-IDX).
004060     ADD VD-AGENCY-FEE    TO WS-GRP-AGENCY-FEE   (WS-TBL-IDX).
004070 141-EXIT.
004080     EXIT.
004090*
004100 142-ADD-NEW-GROUP.
004110     IF WS-GRP-COUNT >= WS-GRP-MAX
004120         MOVE 'AGGREGATE TABLE FULL - RAISE WS-GRP-MAX'
004130             TO WS-ABEND-MSG
004140         PERFORM 990-ABEND THRU 990-EXIT
004150     END-IF
004160     ADD 1 TO WS-GRP-COUNT.
004170     MOVE WS-GRP-KEY-CANDIDATE TO WS-GRP-KEY (WS-TBL-IDX).
004180     ADD VD-QUANTITY      TO WS-GRP-QTY          (WS-TBL-IDX).
004190     ADD VD-AMOUNT        TO WS-GRP-AMOUNT       (WS-TBL-IDX).
004200     ADD VD-PROFIT        TO WS-GRP-PROFIT       (WS-TBL-IDX).
004210     ADD VD-COST          TO WS-GRP-COST         (WS-TBL-IDX).
004220     ADD VD-SEA-FREIGHT   TO WS-GRP-SEA-FREIGHT  (WS-TBL-IDX).
004230     ADD VD-LAND-FREIGHT  TO WS-GRP-LAND-FREIGHT (WS-TBL-IDX).
004240     ADD VD-AGENCY-FEE    TO WS-GRP-AGENCY-FEE   (WS-TBL-IDX).
004250 142-EXIT.
004260     EXIT.
004270*
004280*----------------------------------------------------------------
004290*    READ THE NEXT SALES DETAIL RECORD
004300*----------------------------------------------------------------
004310 150-READ-NEXT-DETAIL.
004320     READ SLSDET INTO WS-DETAIL
004330         AT END
004340             SET END-OF-DETAIL TO TRUE
004350     END-READ.
004360 150-EXIT.
004370     EXIT.
004380*
004390*----------------------------------------------------------------
004400*    RE-DERIVE PROFIT-PER-TON, TOTAL-COST AND COST-RATE ON EACH
004410*    GROUP'S TOTALS, THEN WRITE THE GROUP TO AGGWORK.  THE
004420*    QUADRANT/PARETO FIELDS ARE LEFT AT ZERO/SPACE - VALRPT
004430*    FILLS THOSE IN.
004440*----------------------------------------------------------------
004450 200-RE-DERIVE-AGGREGATES.
004460     IF WS-GRP-COUNT > 0
004470         PERFORM 205-RE-DERIVE-ONE-GROUP
004480             VARYING WS-GRP-IDX FROM 1 BY 1
004490             UNTIL WS-GRP-IDX > WS-GRP-COUNT
004500     END-IF.
004510 200-EXIT.
004520     EXIT.
004530*
004540 205-RE-DERIVE-ONE-GROUP.
004550     SET WS-TBL-IDX TO WS-GRP-IDX.
004560     COMPUTE WS-GRP-TOTAL-COST (WS-TBL-IDX) =
004570             WS-GRP-COST         (WS-TBL-IDX) +
004580             WS-GRP-SEA-FREIGHT  (WS-TBL-IDX) +
004590             WS-GRP-LAND-FREIGHT (WS-TBL-IDX) +
004600             WS-GRP-AGENCY-FEE   (WS-TBL-IDX).
004610     IF WS-GRP-QTY (WS-TBL-IDX) = 0
004620         MOVE 0 TO WS-GRP-PROFIT-PER-TON (WS-TBL-IDX)
004630     ELSE
004640         COMPUTE WS-GRP-PROFIT-PER-TON (WS-TBL-IDX) ROUNDED =
004650             WS-GRP-PROFIT (WS-TBL-IDX) * 10000 /
004660             WS-GRP-QTY (WS-TBL-IDX)
004670     END-IF
004680     IF WS-GRP-AMOUNT (WS-TBL-IDX) = 0
004690         MOVE 0 TO WS-GRP-COST-RATE (WS-TBL-IDX)
004700     ELSE
004710         COMPUTE WS-GRP-COST-RATE (WS-TBL-IDX) ROUNDED =
004720             WS-GRP-TOTAL-COST (WS-TBL-IDX) /
004730             WS-GRP-AMOUNT (WS-TBL-IDX)
004740     END-IF
004750     PERFORM 210-WRITE-AGG-WORK THRU 210-EXIT.
004760*
004770 210-WRITE-AGG-WORK.
004780     MOVE SPACES              TO WS-AGG-OUT.
004790     MOVE WS-GRP-KEY (WS-TBL-IDX)            TO VA-GROUP-KEY.
004800     MOVE WS-GRP-QTY (WS-TBL-IDX)             TO VA-AGG-QUANTITY.
004810     MOVE WS-GRP-AMOUNT (WS-TBL-IDX)          TO VA-AGG-AMOUNT.
004820     MOVE WS-GRP-PROFIT (WS-TBL-IDX)          TO VA-AGG-PROFIT.
004830     MOVE WS-GRP-TOTAL-COST (WS-TBL-IDX)      TO VA-AGG-TOTAL-COST.
004840     MOVE WS-GRP-PROFIT-PER-TON (WS-TBL-IDX)  TO VA-PROFIT-PER-TON.
004850     MOVE WS-GRP-COST-RATE (WS-TBL-IDX)       TO VA-COST-RATE.
004860     MOVE 0                    TO VA-QUADRANT.
004870     MOVE 0                    TO VA-CUM-VALUE.
004880     MOVE 0                    TO VA-CUM-PCT.
004890     MOVE SPACE                TO VA-ABC-CLASS.
004900     MOVE WS-AGG-OUT           TO AGGWORK-REC.
004910     WRITE AGGWORK-REC.
004920 210-EXIT.
004930     EXIT.
004940*
004950*----------------------------------------------------------------
004960*    CLEANUP - DISPLAY THE RUN CONTROL COUNTS AND CLOSE FILES
004970*----------------------------------------------------------------
004980 800-CLEANUP.
004990     DISPLAY '----------------------------------------'.
005000     DISPLAY 'VALDTL CONTROL TOTALS'.
005010     DISPLAY '----------------------------------------'.
005020     DISPLAY 'RECORDS READ ...... ' WS-RECS-READ.
005030     DISPLAY 'RECORDS CONVERTED . ' WS-RECS-CONVERTED.
005040     DISPLAY 'RECORDS DROPPED ... ' WS-RECS-DROPPED.
005050     DISPLAY 'GROUPS BUILT ...... ' WS-GRP-COUNT.
005060     IF TEST-RUN-REQUESTED
005070         PERFORM 810-DUMP-GROUP-TABLE THRU 810-EXIT
005080     END-IF
005090     CLOSE RUNPARM
005100           SLSDET
005110           CONVWORK
005120           AGGWORK.
005130     DISPLAY 'VALDTL - NORMAL END OF JOB'.
005140 800-EXIT.
005150     EXIT.
005160*
005170*----------------------------------------------------------------
005180*    DIAGNOSTIC TABLE DUMP - ONLY WHEN THE OPERATOR SETS UPSI
005190*    SWITCH 0 ON AT JOB SUBMISSION (CR-0512)
005200*----------------------------------------------------------------
005210 810-DUMP-GROUP-TABLE.
005220     IF WS-GRP-COUNT > 0
005230         PERFORM 815-DUMP-ONE-GROUP
005240             VARYING WS-GRP-IDX FROM 1 BY 1
005250             UNTIL WS-GRP-IDX > WS-GRP-COUNT
005260     END-IF.
005270 810-EXIT.
005280     EXIT.
005290*
005300 815-DUMP-ONE-GROUP.
005310     DISPLAY 'GROUP ' WS-GRP-IDX ' KEY '
005320             WS-GRP-ALT-KEY (WS-GRP-IDX).
005330*
005340*----------------------------------------------------------------
005350*    ABEND - DISPLAY THE MESSAGE AND STOP THE RUN
005360*----------------------------------------------------------------
005370 990-ABEND.
005380     DISPLAY '*** VALDTL ABEND *** ' WS-ABEND-MSG.
005390     MOVE 16 TO RETURN-CODE.
005400     GOBACK.
005410 990-EXIT.
005420     EXIT.
