000010*================================================================*
000020*   COPY MEMBER    :  VALPARM                                    *
000030*   DESCRIPTION    :  RUN PARAMETER RECORD FOR THE VALUE         *
000040*                     ANALYSIS SUITE - ONE RECORD PER RUN        *
000050*                     TELLING THE JOB WHICH DIMENSION TO         *
000060*                     ANALYZE AND WHAT UNITS THE EXTRACT IS IN.  *
000070*   USED BY        :  VALDTL (INPUT)                             *
000080*================================================================*
000090*   MAINTENANCE LOG                                              *
000100*   DATE       INIT  REQUEST    DESCRIPTION                      *
000110*   ---------  ----  ---------  ------------------------------  *
000120*   03/14/89   RCH   CR-0118    ORIGINAL LAYOUT.                 *
000130*   09/02/91   RCH   CR-0204    ADDED 88-LEVELS FOR THE THREE    *
000140*                               VALID ANALYSIS TYPES AND UNITS.  *
000150*   06/19/03   PDQ   CR-0512    ADDED TRAILING FILLER FOR FUTURE *
000160*                               EXPANSION (THRESHOLD OVERRIDES). *
000170*================================================================*
000180 01  VP-RUN-PARM.
000190*    -------------------------------------------------------
000200*    ANALYSIS DIMENSION - DRIVES THE GROUP KEY, THE AXES,
000210*    THE RANKING MEASURE AND THE BAND TABLE USED THROUGHOUT
000220*    THE SUITE
000230*    -------------------------------------------------------
000240     05  VP-ANALYSIS-TYPE            PIC X(08).
000250         88  VP-ANALYSIS-PRODUCT         VALUE 'PRODUCT '.
000260         88  VP-ANALYSIS-CUSTOMER        VALUE 'CUSTOMER'.
000270         88  VP-ANALYSIS-REGION          VALUE 'REGION  '.
000280*    -------------------------------------------------------
000290*    QUANTITY UNIT ON THE INCOMING DETAIL - 'KG' DIVIDES BY
000300*    1,000 TO GET TONS, 'T ' IS ALREADY IN TONS
000310*    -------------------------------------------------------
000320     05  VP-QTY-UNIT                 PIC X(02).
000330         88  VP-QTY-UNIT-KG              VALUE 'KG'.
000340         88  VP-QTY-UNIT-TON             VALUE 'T '.
000350*    -------------------------------------------------------
000360*    AMOUNT UNIT ON THE INCOMING DETAIL - 'YU' DIVIDES BY
000370*    10,000 TO GET WAN-YUAN, 'WY' IS ALREADY IN WAN-YUAN
000380*    -------------------------------------------------------
000390     05  VP-AMT-UNIT                 PIC X(02).
000400         88  VP-AMT-UNIT-YUAN            VALUE 'YU'.
000410         88  VP-AMT-UNIT-WANYU           VALUE 'WY'.
000420     05  FILLER                      PIC X(08).
